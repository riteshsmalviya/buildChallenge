000100*****************************************************************         
000110*                         S A L E S R E C                       *         
000120*-----------------------------------------------------------------        
000130* COPY MEMBER SALESREC - ONE SALES TRANSACTION DETAIL ENTRY.              
000140* LAID OUT FROM THE NIGHTLY SALES EXTRACT (SALESIN), ONE ENTRY            
000150* PER COMMA-DELIMITED DATA LINE, HEADER LINE ALREADY STRIPPED.            
000160* COPIED INTO WORKING-STORAGE (NOT THE FD) BECAUSE THE EXTRACT            
000170* ARRIVES AS RAW TEXT AND IS UNSTRUNG INTO THIS SHAPE BY THE              
000180* CALLING PROGRAM.                                                        
000190*-----------------------------------------------------------------        
000200*   DATE      BY               CHANGE                                     
000210*   --------  ---------------  --------------------------------           
000220*   07/09/90  R. T. SHAUGHNESY INITIAL COPYBOOK - REQ SA-114.             
000230*   02/11/96  D. K. OBERMEYER  ADDED I-VALUE-CLASS 88-LEVELS FOR          
000240*                              HIGH/LOW PARTITION - REQ SA-188.           
000250*****************************************************************         
000260 01  I-SALE-REC.                                                          
000270     05  I-TRANSACTION-ID         PIC X(10).                              
000280     05  I-SALE-DATE-GRP.                                                 
000290         10  I-SALE-YEAR          PIC 9(4).                               
000300         10  FILLER                PIC X          VALUE '-'.              
000310         10  I-SALE-MONTH         PIC 9(2).                               
000320         10  FILLER                PIC X          VALUE '-'.              
000330         10  I-SALE-DAY           PIC 9(2).                               
000340*   REDEFINES LETS THE SAME 10 BYTES BE ADDRESSED EITHER AS THE           
000350*   THREE NUMERIC PIECES ABOVE OR AS ONE FLAT TEXT FIELD, WITHOUT         
000360*   DOUBLING STORAGE FOR A VALUE THAT IS ONLY EVER NEEDED ONE WAY         
000370*   AT A TIME.                                                            
000380     05  I-SALE-DATE-X  REDEFINES I-SALE-DATE-GRP                         
000390                                   PIC X(10).                             
000400     05  I-PRODUCT-NAME           PIC X(30).                              
000410     05  I-CATEGORY               PIC X(20).                              
000420     05  I-QUANTITY               PIC 9(7)V99.                            
000430     05  I-UNIT-PRICE             PIC 9(7)V99.                            
000440     05  I-REGION                 PIC X(15).                              
000450     05  I-SALESPERSON            PIC X(20).                              
000460     05  I-TOTAL-AMOUNT           PIC 9(9)V99.                            
000470*   88-LEVELS ADDED BY THE 02/11/96 CHANGE ABOVE SO THE HIGH/LOW          
000480*   SPLIT IN 2200-BUILD-SALE-REC READS AS A CONDITION NAME RATHER         
000490*   THAN A LITERAL 'H'/'L' COMPARE SCATTERED THROUGH THE PROGRAM.         
000500     05  I-VALUE-CLASS            PIC X.                                  
000510         88  I-HIGH-VALUE-SALE                   VALUE 'H'.               
000520         88  I-LOW-VALUE-SALE                    VALUE 'L'.               
000530*   TRAILING PAD TO ROUND THE RECORD OUT TO AN EVEN WIDTH - THE           
000540*   SHOP'S USUAL HABIT ON EVERY 01-LEVEL LAYOUT.                          
000550     05  FILLER                    PIC X(09).                             
