000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.              CBLANL06.                                       
000120 AUTHOR.                  R. T. SHAUGHNESY.                               
000130 INSTALLATION.            LINDQUIST MERCHANDISING - DATA PROC.            
000140 DATE-WRITTEN.            07/09/90.                                       
000150 DATE-COMPILED.                                                           
000160 SECURITY.                COMPANY CONFIDENTIAL - INTERNAL USE.            
000170                                                                          
000180*****************************************************************         
000190* CASE PROBLEM #6 - SALES DATA ANALYSIS BATCH.                  *         
000200* READS THE NIGHTLY SALES TRANSACTION EXTRACT, BUILDS THE       *         
000210* CATEGORY/REGION/SALESPERSON/MONTH BREAKDOWNS, TOP-5 AND       *         
000220* STATISTICAL SUMMARY, AND PRINTS THE EIGHT-SECTION SALES        *        
000230* ANALYSIS REPORT.  NO MASTER FILE IS UPDATED - READ, COMPUTE,  *         
000240* REPORT ONLY.  REPLACES THE OLD CBLANL05 VALIDATION SKELETON   *         
000250* AS THE BASIS FOR THE SALES ANALYSIS SUITE.                    *         
000260*-----------------------------------------------------------------        
000270*   DATE      BY               CHANGE                             CBLANL06
000280*   --------  ---------------  -------------------------------            
000290*   07/09/90  R. T. SHAUGHNESY INITIAL RELEASE - REQ SA-114.              
000300*   11/14/90  R. T. SHAUGHNESY ADDED REGIONAL AVERAGE ORDER               
000310*                              VALUE COLUMN - REQ SA-119.                 
000320*   03/02/91  R. T. SHAUGHNESY ADDED CATEGORY-BY-REGION NESTED            
000330*                              BREAKDOWN (SECTION 3) - SA-124.            
000340*   08/19/91  C. M. PEABODY    FIXED ROUNDING ON CATEGORY PCT             
000350*                              COLUMN, WAS TRUNCATING - SA-131.           
000360*   02/05/92  C. M. PEABODY    ADDED SALESPERSON PERFORMANCE              
000370*                              SECTION WITH DESCENDING SORT.              
000380*   04/02/93  R. T. SHAUGHNESY ADDED MONTH-OVER-MONTH GROWTH              
000390*                              RATE CALCULATION - REQ SA-151.             
000400*   10/27/93  C. M. PEABODY    TOP-5 SALES NOW KEPT IN A RUNNING          
000410*                              INSERTION TABLE INSTEAD OF A               
000420*                              FULL-FILE RE-READ - REQ SA-157.            
000430*   06/14/94  M. J. FARRELLY   PRODUCT ANALYSIS SECTION ADDED -           
000440*                              DISTINCT COUNTS, ALPHA PRODUCT             
000450*                              LIST, TOP PRODUCT BY QUANTITY.             
000460*   01/09/95  M. J. FARRELLY   STATISTICAL SUMMARY SECTION AND            
000470*                              HIGH/LOW VALUE PARTITION (1000.00          
000480*                              CUTOFF) ADDED - REQ SA-163.                
000490*   09/30/98  M. J. FARRELLY   Y2K - I-SALE-YEAR WIDENED TO A             
000500*                              FULL 4-DIGIT YEAR THROUGHOUT -             
000510*                              REQ SA-203.  RUN DATE HEADING ALSO         
000520*                              CONVERTED TO A 4-DIGIT YEAR.               
000530*   02/17/99  M. J. FARRELLY   Y2K RETEST SIGNED OFF - NO FURTHER         
000540*                              2-DIGIT YEAR FIELDS REMAIN.                
000550*   05/11/01  D. K. OBERMEYER  FATAL LOAD ERRORS NOW WRITE TO THE         
000560*                              REPORT SPOOL INSTEAD OF ABENDING           
000570*                              WITH NO MESSAGE - REQ SA-211.              
000580*   08/23/04  D. K. OBERMEYER  BLANK LINES IN THE EXTRACT ARE             
000590*                              SKIPPED RATHER THAN TREATED AS A           
000600*                              FIELD-COUNT ERROR - REQ SA-219.            
000610*   03/14/07  T. A. WINSLOW    SALE-DATE EDIT NOW RANGE-CHECKS            
000620*                              MONTH (01-12) AND DAY (01-31) -            
000630*                              A BAD MONTH WAS REACHING THE               
000640*                              MONTH TABLE SUBSCRIPT - SA-227.            
000650*   09/02/08  T. A. WINSLOW    TOTAL QUANTITY SOLD AND TOP                
000660*                              PRODUCT QUANTITY NOW EDIT WITH NO          
000670*                              DECIMAL PLACES, PER THE AUDITOR'S          
000680*                              REQUEST - REQ SA-231.                      
000690*   01/19/10  T. A. WINSLOW    PRODUCT LIST (SECTION 7) NOW               
000700*                              ALWAYS PRINTS IN FULL, WRAPPED             
000710*                              OVER AS MANY LINES AS IT TAKES -           
000720*                              DROPPED THE UPSI SHORT-FORM                
000730*                              SWITCH, WHICH WAS CUTTING THE              
000740*                              LIST OFF AND WAS NEVER REQUESTED           
000750*                              BY THE AUDITOR - REQ SA-231.               
000760*   06/08/12  T. A. WINSLOW    HOUSEKEEPING PASS - NO FUNCTIONAL          
000770*                              CHANGE.  REWORKED STRAY WS-PREFIXED        
000780*                              FIELDS LEFT OVER FROM A CONTRACTOR         
000790*                              DRAFT BACK TO THE SHOP'S I-/O-/C-          
000800*                              NAMING, AND REPLACED AN INDEXED-BY         
000810*                              TABLE WALK THE SAME CONTRACTOR HAD         
000820*                              INTRODUCED WITH THE USUAL PLAIN-           
000830*                              SUBSCRIPT PERFORM VARYING - REQ            
000840*                              SA-238.                                    
000850*****************************************************************         
000860*-----------------------------------------------------------------        
000870* ENVIRONMENT DIVISION - NO CHANGE SINCE INITIAL RELEASE.  THIS           
000880* SUITE STILL RUNS ON THE SAME IBM-PC BATCH CLASS AS THE REST OF          
000890* THE CBLANLnn FAMILY - REQ SA-114.                                       
000900*-----------------------------------------------------------------        
000910 ENVIRONMENT DIVISION.                                                    
000920 CONFIGURATION SECTION.                                                   
000930 SOURCE-COMPUTER.         IBM-PC.                                         
000940 OBJECT-COMPUTER.         IBM-PC.                                         
000950*-----------------------------------------------------------------        
000960* C01 NAMES THE CARRIAGE-CONTROL CHANNEL USED TO EJECT TO THE TOP         
000970* OF A NEW PAGE BEFORE THE TITLE BLOCK (SEE 3900-PRINT-HEADING).          
000980* DIGIT-CLASS IS THE FIGURATIVE CLASS TEST USED TO VALIDATE THE           
000990* SALE-DATE YEAR/MONTH/DAY TEXT BEFORE IT IS EVER MOVED INTO A            
001000* NUMERIC PICTURE - REQ SA-114.                                           
001010*-----------------------------------------------------------------        
001020 SPECIAL-NAMES.                                                           
001030     C01 IS TOP-OF-FORM                                                   
001040     CLASS DIGIT-CLASS IS '0' THRU '9'.                                   
001050                                                                          
001060 INPUT-OUTPUT SECTION.                                                    
001070 FILE-CONTROL.                                                            
001080                                                                          
001090*-----------------------------------------------------------------        
001100* SALES-IN IS THE NIGHTLY EXTRACT FROM THE ORDER-ENTRY SYSTEM.            
001110* FILE STATUS IS TESTED AT OPEN TIME (SEE 1000-INIT) SO A MISSING         
001120* OR UNREADABLE EXTRACT ABORTS CLEANLY INSTEAD OF ABENDING.               
001130*-----------------------------------------------------------------        
001140     SELECT SALES-IN                                                      
001150            ASSIGN TO "SALESIN"                                           
001160            ORGANIZATION IS LINE SEQUENTIAL                               
001170            FILE STATUS IS SALES-STATUS.                                  
001180                                                                          
001190*-----------------------------------------------------------------        
001200* SALES-PRTOUT IS THE EIGHT-SECTION SALES ANALYSIS REPORT SPOOL.          
001210* NO FILE STATUS CLAUSE - AN OUTPUT SPOOL THAT WON'T OPEN IS AN           
001220* OPERATOR/JCL PROBLEM, NOT SOMETHING THE PROGRAM RECOVERS FROM.          
001230*-----------------------------------------------------------------        
001240     SELECT SALES-PRTOUT                                                  
001250            ASSIGN TO "SALESRPT"                                          
001260            ORGANIZATION IS LINE SEQUENTIAL.                              
001270                                                                          
001280 DATA DIVISION.                                                           
001290 FILE SECTION.                                                            
001300                                                                          
001310*-----------------------------------------------------------------        
001320* ONE RAW 200-BYTE EXTRACT LINE PER READ.  THE HEADER LINE AND            
001330* EACH COMMA-DELIMITED DATA LINE BOTH LAND HERE UNCHANGED - THE           
001340* SPLITTING HAPPENS LATER IN WORKING-STORAGE (SEE 2100-EDIT-LINE).        
001350*-----------------------------------------------------------------        
001360 FD  SALES-IN                                                             
001370     LABEL RECORD IS STANDARD                                             
001380     DATA RECORD IS SALES-LINE.                                           
001390                                                                          
001400 01  SALES-LINE                   PIC X(200).                             
001410*   200 BYTES IS MORE THAN THE 8 COMMA-DELIMITED FIELDS EVER NEED         
001420*   END TO END - THE SLACK ROOM ABSORBS WHATEVER FUTURE FIELD THE         
001430*   ORDER-ENTRY SYSTEM EVENTUALLY ADDS WITHOUT A RECORD-LENGTH            
001440*   CHANGE HERE.                                                          
001450                                                                          
001460*-----------------------------------------------------------------        
001470* PRTLINE IS THE ONE PRINT RECORD ALL EIGHT REPORT LINE SHAPES IN         
001480* WORKING-STORAGE ARE MOVED INTO BEFORE THE WRITE (SEE WS5 COPY           
001490* CHUNK FOR THE LAYOUTS).  LINAGE GIVES US TOP-OF-FORM AND A              
001500* FOOTING LINE FOR FREE - NO MANUAL LINE-COUNT BOOKKEEPING NEEDED.        
001510*-----------------------------------------------------------------        
001520 FD  SALES-PRTOUT                                                         
001530     LABEL RECORD IS OMITTED                                              
001540     RECORD CONTAINS 132 CHARACTERS                                       
001550     LINAGE IS 60 WITH FOOTING AT 55                                      
001560     DATA RECORD IS PRTLINE.                                              
001570                                                                          
001580 01  PRTLINE                      PIC X(132).                             
001590*   132 BYTES IS THE SHOP'S STANDARD WIDE-CARRIAGE PRINT WIDTH -          
001600*   EVERY ONE OF THE WS5 PRINT-LINE LAYOUTS IS PADDED TO FIT IT           
001610*   WITH ITS OWN TRAILING FILLER.                                         
001620 WORKING-STORAGE SECTION.                                                 
001630                                                                          
001640*-----------------------------------------------------------------        
001650* FILE STATUS AND CONTROL SWITCHES.                                       
001660*-----------------------------------------------------------------        
001670* SALES-STATUS HOLDS THE TWO-BYTE STATUS CODE POSTED BY EVERY             
001680* OPEN/READ AGAINST SALES-IN.  '00' IS NORMAL, '10' IS END OF             
001690* FILE, AND '35' MEANS THE EXTRACT WAS NOT FOUND AT OPEN TIME -           
001700* THE ONLY ONE 1000-INIT ACTUALLY TESTS FOR.                              
001710*-----------------------------------------------------------------        
001720 01  SALES-STATUS           PIC XX.                                       
001730     88  SALES-OK                            VALUE '00'.                  
001740     88  SALES-EOF                           VALUE '10'.                  
001750     88  SALES-NOT-FOUND                     VALUE '35'.                  
001760                                                                          
001770*-----------------------------------------------------------------        
001780* MORE-RECS DRIVES THE MAINLINE READ LOOP.  ABORT-SWITCH IS SET           
001790* THE MOMENT ANY FATAL LOAD CONDITION IS DETECTED (MISSING FILE,          
001800* EMPTY FILE, OR A BAD DATA LINE) AND IS CHECKED AT EVERY LEVEL           
001810* UP THROUGH 0000-CBLANL06 SO THE RUN STOPS CLEANLY - SA-211.             
001820*-----------------------------------------------------------------        
001830 01  SWITCHES.                                                            
001840     05  MORE-RECS          PIC XXX          VALUE 'YES'.                 
001850         88  NO-MORE-RECS                    VALUE 'NO '.                 
001860     05  ABORT-SWITCH       PIC XXX          VALUE 'NO '.                 
001870         88  LOAD-ABORTED                    VALUE 'YES'.                 
001880     05  FILLER                PIC X(10).                                 
001890                                                                          
001900*-----------------------------------------------------------------        
001910* ABORT-REASON CARRIES THE ONE-LINE TEXT PRINTED BY 9999-ABORT-RTN        
001920* WHEN THE LOAD ABORTS.  SET ALONGSIDE ABORT-SWITCH EVERY TIME.           
001930*-----------------------------------------------------------------        
001940 01  ABORT-REASON           PIC X(60)        VALUE SPACES.                
001950                                                                          
001960*-----------------------------------------------------------------        
001970* RAW EXTRACT LINE AND COMMA-SPLIT FIELD TABLE.  EACH SALESIN DATA        
001980* LINE IS EXACTLY 8 COMMA-DELIMITED FIELDS (TRANSACTION-ID,               
001990* SALE-DATE, PRODUCT-NAME, CATEGORY, QUANTITY, UNIT-PRICE, REGION,        
002000* SALESPERSON) - REQ SA-114.  COMMA-COUNT IS THE FIELD-COUNT CHECK        
002010* PERFORMED BEFORE THE UNSTRING EVER RUNS.                                
002020*-----------------------------------------------------------------        
002030 01  RAW-LINE               PIC X(200).                                   
002040*   TWO DIGITS IS AMPLE - A GOOD LINE ALWAYS TALLIES TO EXACTLY 7,        
002050*   SO C-COMMA-COUNT NEVER NEEDS TO HOLD MORE THAN A SMALL DOUBLE-        
002060*   DIGIT VALUE EVEN ON A BADLY MALFORMED LINE.                           
002070 01  C-COMMA-COUNT            PIC 9(2)    COMP VALUE ZERO.                
002080                                                                          
002090 01  FIELD-TABLE.                                                         
002100     05  I-FIELD              PIC X(30)                                   
002110                    OCCURS 8 TIMES.                                       
002120     05  FILLER                PIC X(10).                                 
002130                                                                          
002140*-----------------------------------------------------------------        
002150* SCRATCH AREA FOR 2150-TRIM-FIELD, WHICH STRIPS LEADING SPACES           
002160* FROM A SPLIT FIELD IN PLACE BEFORE IT IS MOVED ONWARD.                  
002170*-----------------------------------------------------------------        
002180 01  TRIM-WORK               PIC X(30).                                   
002190 01  TRIM-PTR                PIC 9(2)    COMP VALUE ZERO.                 
002200                                                                          
002210*-----------------------------------------------------------------        
002220* TABLE SUBSCRIPTS.  PLAIN COMP FIELDS WALKED WITH PERFORM                
002230* VARYING AND ADD 1 TO / SUBTRACT 1 FROM - NO INDEXED BY ANYWHERE         
002240* IN THE SHOP'S OWN PROGRAMS, SO NONE HERE EITHER.  SUB-I/J/K ARE         
002250* THE GENERAL-PURPOSE LOOP AND BUBBLE-SORT SUBSCRIPTS; THE REST           
002260* ARE DEDICATED TO ONE BREAKDOWN TABLE APIECE SO A PARAGRAPH CAN          
002270* BE INTERRUPTED BY A PERFORM OF ANOTHER SECTION WITHOUT STOMPING         
002280* ON WHERE IT LEFT OFF.                                                   
002290*-----------------------------------------------------------------        
002300 01  SUB-I                   PIC 9(4)    COMP VALUE ZERO.                 
002310 01  SUB-J                   PIC 9(4)    COMP VALUE ZERO.                 
002320 01  SUB-K                   PIC 9(4)    COMP VALUE ZERO.                 
002330 01  FIELD-IDX                PIC 9(4)   COMP VALUE ZERO.                 
002340 01  CAT-IDX                  PIC 9(4)   COMP VALUE ZERO.                 
002350 01  REG-IDX                  PIC 9(4)   COMP VALUE ZERO.                 
002360 01  SLP-IDX                  PIC 9(4)   COMP VALUE ZERO.                 
002370 01  TOP5-IDX                 PIC 9(4)   COMP VALUE ZERO.                 
002380 01  PRODUCT-IDX               PIC 9(4)  COMP VALUE ZERO.                 
002390                                                                          
002400*-----------------------------------------------------------------        
002410* DATE-FIELD EDIT AREA (SALE-DATE IS CCYY-MM-DD, FIELD 2).  THE           
002420* WHOLE 10-BYTE FIELD IS OVERLAID HERE SO THE YEAR, MONTH, DAY            
002430* AND BOTH DASHES CAN EACH BE TESTED ON THEIR OWN - SEE                   
002440* 2110-EDIT-DATE.                                                         
002450*-----------------------------------------------------------------        
002460 01  DATE-EDIT-AREA.                                                      
002470     05  DATE-YYYY-TXT      PIC X(4).                                     
002480     05  DATE-DASH1-TXT     PIC X.                                        
002490     05  DATE-MM-TXT        PIC XX.                                       
002500     05  DATE-DASH2-TXT     PIC X.                                        
002510     05  DATE-DD-TXT        PIC XX.                                       
002520                                                                          
002530*-----------------------------------------------------------------        
002540* QUANTITY/PRICE EDIT AREA (FIELDS 5 AND 6 MAY CARRY A DECIMAL            
002550* POINT, SO THEY CANNOT BE TESTED WITH A STRAIGHT NUMERIC TEST            
002560* UNTIL THE WHOLE AND FRACTIONAL PARTS ARE SPLIT OUT).  SHARED BY         
002570* BOTH 2120-EDIT-QUANTITY AND 2130-EDIT-PRICE - RESET TO SPACES           
002580* AT THE TOP OF EACH BEFORE THE UNSTRING.                                 
002590*-----------------------------------------------------------------        
002600 01  NUM-EDIT-AREA.                                                       
002610     05  NUM-WHOLE-TXT      PIC X(7).                                     
002620     05  NUM-FRAC-TXT       PIC XX.                                       
002630*   FLAT 9-BYTE REDEFINE, UNUSED BY ANY PARAGRAPH TODAY BUT KEPT          
002640*   SINCE THE REST OF THE CBLANLnn FAMILY CARRIES THE SAME                
002650*   REDEFINE ON ITS OWN NUM-EDIT-AREA FOR A QUICK SPACES TEST.            
002660 01  NUM-EDIT-R  REDEFINES  NUM-EDIT-AREA                                 
002670                               PIC X(9).                                  
002680 01  NUM-WHOLE-VAL          PIC 9(7).                                     
002690 01  NUM-FRAC-VAL           PIC 99.                                       
002700*-----------------------------------------------------------------        
002710* ONE BUILT SALES-DETAIL ENTRY (SEE COPY MEMBER SALESREC).  THIS          
002720* IS THE WORKING-STORAGE SHAPE THE RAW SALESIN LINE IS UNSTRUNG           
002730* INTO BY 2100-EDIT-LINE BEFORE ANY EDIT OR ACCUMULATION RUNS.            
002740*-----------------------------------------------------------------        
002750 COPY SALESREC.                                                           
002760                                                                          
002770*-----------------------------------------------------------------        
002780* RUN-TO-DATE BASIC METRICS (SPEC SECTION 1 / SECTION 8).  EVERY          
002790* FIELD HERE IS MAINTAINED ONE TRANSACTION AT A TIME AS THE               
002800* EXTRACT IS READ - SEE 3000-ACCUM-BASIC - AND IS PRINTED BACK            
002810* OUT VERBATIM BY 4000-PRINT-BASIC-METRICS AND 4700-PRINT-                
002820* STATISTICAL-SUMMARY.  NOTHING IN THIS GROUP IS RECOMPUTED AT            
002830* PRINT TIME EXCEPT THE AVERAGE ORDER VALUE, WHICH NEEDS THE              
002840* FINAL TRANSACTION COUNT.                                                
002850*-----------------------------------------------------------------        
002860*   STARTS 'Y' AND IS FLIPPED TO 'N' THE FIRST TIME 2300-ACCUM-           
002870*   BASIC-METRICS RUNS - IT NEVER FLIPS BACK.                             
002880 01  FIRST-RECORD-SW         PIC X            VALUE 'Y'.                  
002890     88  FIRST-RECORD                         VALUE 'Y'.                  
002900                                                                          
002910 01  BASIC-METRICS.                                                       
002920     05  C-SALE-COUNT          PIC 9(7)    COMP VALUE ZERO.               
002930*   11 WHOLE DIGITS - WIDER THAN ANY SINGLE TRANSACTION'S                 
002940*   9(9)V99 TOTAL-AMOUNT, SINCE THIS FIELD SUMS EVERY ONE OF THEM         
002950*   OVER THE WHOLE RUN.                                                   
002960     05  C-TOTAL-REVENUE       PIC 9(11)V99      VALUE ZERO.              
002970     05  C-TOTAL-QUANTITY      PIC 9(9)V99       VALUE ZERO.              
002980     05  C-AVG-ORDER-VALUE     PIC 9(9)V99       VALUE ZERO.              
002990     05  C-HIGH-VALUE-COUNT    PIC 9(7)    COMP VALUE ZERO.               
003000     05  C-LOW-VALUE-COUNT     PIC 9(7)    COMP VALUE ZERO.               
003010     05  C-HIGHEST-AMOUNT      PIC 9(9)V99       VALUE ZERO.              
003020     05  C-HIGHEST-PRODUCT     PIC X(30)         VALUE SPACES.            
003030     05  C-LOWEST-AMOUNT       PIC 9(9)V99       VALUE ZERO.              
003040     05  C-LOWEST-PRODUCT      PIC X(30)         VALUE SPACES.            
003050     05  FILLER                 PIC X(08).                                
003060                                                                          
003070*   HIGH/LOW-VALUE SALE CUTOFF - A TRANSACTION AT OR ABOVE THIS           
003080*   AMOUNT IS FLAGGED I-HIGH-VALUE-SALE, BELOW IT I-LOW-VALUE-            
003090*   SALE (SEE I-VALUE-CLASS IN SALESREC AND 3000-ACCUM-BASIC).            
003100*   A 77-LEVEL SINCE IT STANDS ALONE, NOT PART OF ANY GROUP.              
003110 77  C-HIGH-VALUE-LIMIT        PIC 9(9)V99       VALUE 1000.00.           
003120*-----------------------------------------------------------------        
003130* CATEGORY / REGION / SALESPERSON / MONTH BREAKDOWN TABLES.               
003140* EACH IS THE GRPTOTAL SHAPE COPIED WITH REPLACING SO ALL FOUR            
003150* SHARE ONE LAYOUT AND ONE MAINTENANCE HISTORY (SEE COPY MEMBER           
003160* GRPTOTAL).  MAXOCC IS SIZED GENEROUSLY ABOVE WHAT A NORMAL              
003170* RUN WOULD EVER HOLD - 30 CATEGORIES, 20 REGIONS, 60 SALES-              
003180* PEOPLE, 12 MONTHS (FIXED, ONE PER CALENDAR MONTH).                      
003190*-----------------------------------------------------------------        
003200 COPY GRPTOTAL REPLACING ==PFX== BY CAT                                   
003210                         ==MAXOCC== BY 30.                                
003220                                                                          
003230 COPY GRPTOTAL REPLACING ==PFX== BY REG                                   
003240                         ==MAXOCC== BY 20.                                
003250                                                                          
003260 COPY GRPTOTAL REPLACING ==PFX== BY SLP                                   
003270                         ==MAXOCC== BY 60.                                
003280                                                                          
003290 COPY GRPTOTAL REPLACING ==PFX== BY MON                                   
003300                         ==MAXOCC== BY 12.                                
003310                                                                          
003320*   BEST-SELLING CATEGORY AND TOP SALESPERSON, CAPTURED ALONGSIDE         
003330*   EACH TABLE DURING THE LOAD PASS RATHER THAN FOUND BY A SECOND         
003340*   SCAN AT PRINT TIME - SEE 3100-ACCUM-CATEGORY / 2600-ACCUM-            
003350*   SALESPERSON.                                                          
003360 01  C-BEST-CATEGORY-NAME      PIC X(20)         VALUE SPACES.            
003370 01  C-BEST-CATEGORY-REVENUE   PIC 9(9)V99       VALUE ZERO.              
003380                                                                          
003390 01  C-BEST-SALESPERSON-NAME   PIC X(20)         VALUE SPACES.            
003400 01  C-BEST-SALESPERSON-REV    PIC 9(9)V99       VALUE ZERO.              
003410                                                                          
003420*-----------------------------------------------------------------        
003430* CATEGORY-BY-REGION NESTED BREAKDOWN (REPORT SECTION 3).  A              
003440* STRAIGHT TWO-DIMENSIONAL TABLE, OUTER SUBSCRIPT CATEGORY,               
003450* INNER SUBSCRIPT REGION, SAME ORDER AS THE CATEGORY AND REGION           
003460* TOTAL TABLES SO CAT-IDX/REG-IDX CAN BE REUSED DIRECTLY -                
003470* REQ SA-124.                                                             
003480*-----------------------------------------------------------------        
003490 01  CATREG-TABLE.                                                        
003500     05  CATREG-CAT-ENTRY  OCCURS 30 TIMES.                               
003510*       600 CELLS PER CATEGORY SLOT (30 X 20) - A ZERO CELL MEANS         
003520*       THAT CATEGORY/REGION COMBINATION NEVER SOLD, NOT THAT IT          
003530*       WAS SKIPPED, SEE 4230-PRINT-CATREG-REGION.                        
003540         10  CATREG-REG-ENTRY  OCCURS 20 TIMES.                           
003550             15  CATREG-REVENUE     PIC 9(9)V99.                          
003560     05  FILLER                        PIC X(08).                         
003570                                                                          
003580*-----------------------------------------------------------------        
003590* MONTH-OVER-MONTH GROWTH RATE WORK AREA (MONTHS WITH DATA ONLY).         
003600* GROWTH-IS-VALID IS OFF FOR JANUARY AND FOR ANY MONTH WHOSE              
003610* PRECEDING DATA-BEARING MONTH WAS ZERO, SINCE A GROWTH RATE              
003620* AGAINST A ZERO BASE IS UNDEFINED - SEE 3400-CALC-MONTH-GROWTH.          
003630* PREV-MONTH-IDX/C-PREV-MONTH-REVENUE TRACK THE LAST MONTH SEEN           
003640* WITH DATA AS THE CALC PARAGRAPH WALKS JANUARY THROUGH DECEMBER.         
003650*-----------------------------------------------------------------        
003660 01  MONTH-GROWTH-TABLE.                                                  
003670     05  MONTH-GROWTH-ENTRY  OCCURS 12 TIMES.                             
003680         10  GROWTH-RATE         PIC S9(5)V99.                            
003690         10  GROWTH-VALID-SW     PIC X.                                   
003700             88  GROWTH-IS-VALID             VALUE 'Y'.                   
003710     05  FILLER                        PIC X(08).                         
003720 01  PREV-MONTH-IDX              PIC 9(2)  COMP VALUE ZERO.               
003730*   ZERO MEANS "NO DATA-BEARING MONTH SEEN YET" - JANUARY ALWAYS          
003740*   SEES PREV-MONTH-IDX AT ITS VALUE-ZERO START STATE.                    
003750 01  C-PREV-MONTH-REVENUE          PIC 9(9)V99    VALUE ZERO.             
003760                                                                          
003770*-----------------------------------------------------------------        
003780* TOP-5 SALES - MAINTAINED AS A RUNNING INSERTION TABLE SO THE            
003790* WHOLE EXTRACT NEVER HAS TO BE HELD IN MEMORY (REQ SA-157).  A           
003800* NEW TRANSACTION IS INSERTED IN DESCENDING-AMOUNT ORDER AND THE          
003810* OLD FIFTH ENTRY, IF ANY, FALLS OFF THE BOTTOM - SEE 2800-               
003820* ACCUM-TOP-5.                                                            
003830*-----------------------------------------------------------------        
003840 01  TOP5-TABLE.                                                          
003850     05  TOP5-ENTRY  OCCURS 5 TIMES.                                      
003860         10  TOP5-AMOUNT          PIC 9(9)V99.                            
003870         10  TOP5-PRODUCT         PIC X(30).                              
003880         10  TOP5-SALESPERSON     PIC X(20).                              
003890     05  FILLER                       PIC X(08).                          
003900 01  TOP5-COUNT                   PIC 9     COMP VALUE ZERO.              
003910*   SINGLE-DIGIT COMP IS WIDE ENOUGH - TOP5-COUNT NEVER GOES              
003920*   ABOVE 5 BY DEFINITION OF THE TABLE.                                   
003930                                                                          
003940*-----------------------------------------------------------------        
003950* DISTINCT PRODUCT TABLE (NAME + RUNNING QUANTITY), USED FOR THE          
003960* DISTINCT/ALPHA PRODUCT LIST AND THE TOP-PRODUCT-BY-QTY LOOKUP.          
003970* SIZED TO 200 DISTINCT PRODUCT NAMES, WELL ABOVE ANYTHING THE            
003980* MERCHANDISING CATALOG HAS EVER CARRIED - REQ SA-163.                    
003990*-----------------------------------------------------------------        
004000 01  PRODUCT-TABLE.                                                       
004010     05  PRODUCT-ENTRY  OCCURS 200 TIMES.                                 
004020         10  PRODUCT-NAME-T       PIC X(30).                              
004030         10  PRODUCT-QTY-TOTAL    PIC 9(9)V99.                            
004040     05  FILLER                       PIC X(08).                          
004050 01  PRODUCT-OCCUPIED             PIC 9(5)  COMP VALUE ZERO.              
004060                                                                          
004070*   THE ALPHA PRODUCT LIST IS BUILT AS ONE LONG COMMA-JOINED              
004080*   STRING WHILE THE PRODUCT TABLE IS SORTED (SEE 3500-SORT-              
004090*   PRODUCT-NAMES) AND IS WRITTEN OUT 60 BYTES AT A TIME BY               
004100*   4610-PRINT-PRODUCT-LIST-LINE.                                         
004110 01  PRODUCT-LIST-TEXT            PIC X(4000) VALUE SPACES.               
004120 01  PRODUCT-LIST-PTR             PIC 9(4)  COMP VALUE 1.                 
004130                                                                          
004140 01  C-BEST-PRODUCT-NAME            PIC X(30)      VALUE SPACES.          
004150*   9(9)V99 MATCHES THE MONEY-FIELD WIDTH EVEN THOUGH THIS IS A           
004160*   QUANTITY, NOT A DOLLAR AMOUNT - SAME HABIT AS EVERY OTHER             
004170*   -QTY-TOTAL FIELD ON THIS PROGRAM.                                     
004180 01  C-BEST-PRODUCT-QTY             PIC 9(9)V99    VALUE ZERO.            
004190                                                                          
004200*   BUBBLE-SORT SWAP HOLDING AREAS - ONE PER SORTED TABLE.  THE           
004210*   SHOP HAS NEVER USED THE SORT VERB FOR AN IN-MEMORY TABLE,             
004220*   ONLY FOR FILE-TO-FILE WORK, SO BOTH SORTS HERE (3300-SORT-            
004230*   SALESPERSON-TABLE, 3500-SORT-PRODUCT-NAMES) ARE HAND-CODED            
004240*   BUBBLE SORTS USING A SWAP RECORD OF THE SAME SHAPE AS ONE             
004250*   TABLE ENTRY.                                                          
004260 01  SLP-SWAP-ENTRY.                                                      
004270     05  SLP-SWAP-KEY             PIC X(20).                              
004280     05  SLP-SWAP-REVENUE         PIC 9(9)V99.                            
004290     05  SLP-SWAP-COUNT           PIC 9(7)  COMP.                         
004300     05  SLP-SWAP-QTY             PIC 9(9)V99.                            
004310     05  SLP-SWAP-PERCENT         PIC 9(3)V99.                            
004320     05  SLP-SWAP-AVG             PIC 9(9)V99.                            
004330                                                                          
004340 01  PRODUCT-SWAP-ENTRY.                                                  
004350     05  PRODUCT-SWAP-NAME        PIC X(30).                              
004360     05  PRODUCT-SWAP-QTY         PIC 9(9)V99.                            
004370*-----------------------------------------------------------------        
004380* MONTH-NAME LOOKUP TABLE - TWELVE FIXED ENTRIES LOADED BY VALUE          
004390* AND RE-READ AS A TABLE VIA THE REDEFINES BELOW.  BUILT ONCE AT          
004400* COMPILE TIME, NEVER CHANGED AT RUN TIME - A STRAIGHT PIC X(9)           
004410* OCCURS TABLE WALKED BY PLAIN SUBSCRIPT, NO INDEXED BY.                  
004420*-----------------------------------------------------------------        
004430 01  MONTH-NAME-LIST.                                                     
004440     05  FILLER                PIC X(9)  VALUE 'JANUARY'.                 
004450     05  FILLER                PIC X(9)  VALUE 'FEBRUARY'.                
004460     05  FILLER                PIC X(9)  VALUE 'MARCH'.                   
004470     05  FILLER                PIC X(9)  VALUE 'APRIL'.                   
004480     05  FILLER                PIC X(9)  VALUE 'MAY'.                     
004490     05  FILLER                PIC X(9)  VALUE 'JUNE'.                    
004500     05  FILLER                PIC X(9)  VALUE 'JULY'.                    
004510     05  FILLER                PIC X(9)  VALUE 'AUGUST'.                  
004520     05  FILLER                PIC X(9)  VALUE 'SEPTEMBER'.               
004530     05  FILLER                PIC X(9)  VALUE 'OCTOBER'.                 
004540     05  FILLER                PIC X(9)  VALUE 'NOVEMBER'.                
004550     05  FILLER                PIC X(9)  VALUE 'DECEMBER'.                
004560 01  MONTH-NAME-R  REDEFINES MONTH-NAME-LIST.                             
004570     05  MONTH-NAME-TBL     PIC X(9)                                      
004580                   OCCURS 12 TIMES.                                       
004590                                                                          
004600*-----------------------------------------------------------------        
004610* RUN-DATE AREA - WINDOWED TO A FULL 4-DIGIT YEAR (SEE SA-203).           
004620* TODAY-RAW IS WHATEVER THE OPERATING SYSTEM HANDS BACK AT                
004630* 1000-INIT TIME (YYMMDD, TWO-DIGIT YEAR); RUN-DATE IS THE                
004640* WINDOWED, FOUR-DIGIT-YEAR FORM USED EVERYWHERE ELSE IN THE              
004650* PROGRAM, INCLUDING THE TITLE BLOCK AND THE ABORT MESSAGE.               
004660*-----------------------------------------------------------------        
004670 01  TODAY-RAW                PIC 9(6).                                   
004680 01  TODAY-GRP  REDEFINES TODAY-RAW.                                      
004690     05  TODAY-YY             PIC 99.                                     
004700     05  TODAY-MM             PIC 99.                                     
004710     05  TODAY-DD             PIC 99.                                     
004720 01  RUN-DATE.                                                            
004730     05  RUN-CENTURY          PIC 99.                                     
004740     05  RUN-YY               PIC 99.                                     
004750     05  RUN-MM               PIC 99.                                     
004760     05  RUN-DD               PIC 99.                                     
004770     05  FILLER                  PIC X(02).                               
004780                                                                          
004790*-----------------------------------------------------------------        
004800* HEADING / DETAIL / EDITED-NUMERIC WORK AREAS FOR THE REPORT.            
004810* EVERY MONEY AND COUNT FIGURE IS MOVED THROUGH ONE OF THESE              
004820* EDITED PICTURES BEFORE IT REACHES A PRINT LINE - NONE OF THE            
004830* PRINT-LINE FIELDS THEMSELVES CARRY EDITING PICTURES, THEY ARE           
004840* ALL PLAIN PIC X RECEIVING FIELDS (SEE WS5 COPY CHUNK).                  
004850* EDIT-AMOUNT-S AND EDIT-RATE CARRY A LEADING SIGN SINCE MONTH-           
004860* OVER-MONTH GROWTH CAN BE NEGATIVE.                                      
004870*-----------------------------------------------------------------        
004880* MAIN MONEY PICTURE - REVENUE, AVERAGE ORDER VALUE, HIGH/LOW-            
004890* VALUE SALE AMOUNTS.  NO SIGN POSITION SINCE A SALE AMOUNT IS            
004900* NEVER NEGATIVE ON THIS EXTRACT.                                         
004910 01  EDIT-AMOUNT             PIC Z,ZZZ,ZZZ,ZZ9.99.                        
004920                                                                          
004930* SAME WIDTH AS EDIT-AMOUNT BUT WITH A LEADING SIGN - USED ONLY           
004940* WHERE A FIGURE CAN GENUINELY GO NEGATIVE (CURRENTLY UNUSED BY           
004950* ANY MONEY FIELD, KEPT FOR THE NEXT REQUEST THAT NEEDS ONE).             
004960 01  EDIT-AMOUNT-S           PIC -Z,ZZZ,ZZZ,ZZ9.99.                       
004970                                                                          
004980* QUANTITY WITH ITS TWO-DECIMAL FRACTION, AS CARRIED ON THE               
004990* EXTRACT ITSELF - NOT CURRENTLY WRITTEN TO ANY PRINT LINE BUT            
005000* KEPT ALONGSIDE EDIT-QTY-0DP BELOW FOR SYMMETRY WITH THE MONEY           
005010* PICTURES ABOVE.                                                         
005020 01  EDIT-QTY                PIC Z,ZZZ,ZZ9.99.                            
005030                                                                          
005040* WHOLE-UNIT QUANTITY, NO DECIMAL PLACES - USED FOR "TOTAL                
005050* QUANTITY SOLD" (SECTION 1) AND "TOP PRODUCT BY QUANTITY"                
005060* (SECTION 7), WHERE A FRACTIONAL UNIT COUNT WOULD LOOK ODD.              
005070 01  EDIT-QTY-0DP            PIC Z,ZZZ,ZZ9.                               
005080                                                                          
005090* TRANSACTION/DISTINCT-ITEM COUNTS THROUGHOUT THE REPORT - NO             
005100* DECIMAL PLACES, NO SIGN, SIX DIGITS BEING FAR MORE THAN ANY             
005110* RUN OF THIS EXTRACT COULD EVER PRODUCE.                                 
005120 01  EDIT-COUNT              PIC ZZZ,ZZ9.                                 
005130                                                                          
005140* CATEGORY SHARE-OF-TOTAL-REVENUE PERCENT (SECTION 2) - ALWAYS            
005150* ZERO OR POSITIVE SINCE A CATEGORY CANNOT HOLD NEGATIVE REVENUE.         
005160 01  EDIT-PERCENT            PIC ZZ9.99.                                  
005170                                                                          
005180* MONTH-OVER-MONTH GROWTH PERCENT (SECTION 5) - THE ONE EDITED            
005190* PICTURE IN THIS GROUP THAT CARRIES A SIGN, SINCE A MONTH CAN            
005200* LEGITIMATELY SELL LESS THAN THE MONTH BEFORE IT.                        
005210 01  EDIT-RATE               PIC -ZZ9.99.                                 
005220*-----------------------------------------------------------------        
005230* PRINT LINE LAYOUTS - ONE 01-LEVEL PER REPORT LINE SHAPE.  ALL           
005240* ARE MOVED TO PRTLINE AND WRITTEN AFTER ADVANCING.  EVERY GROUP          
005250* IS PADDED OUT TO THE FULL 132-BYTE PRTLINE WIDTH WITH A                 
005260* TRAILING FILLER SO A SHORT MOVE NEVER LEAVES GARBAGE FROM A             
005270* PRIOR WRITE SITTING IN THE RIGHT-HAND COLUMNS OF THE REPORT -           
005280* REQ SA-114.                                                             
005290*-----------------------------------------------------------------        
005300                                                                          
005310* USED BETWEEN SECTIONS AND AS A ONE-LINE SEPARATOR INSIDE                
005320* SECTION 3 (REGIONAL ANALYSIS / CATEGORY-BY-REGION BREAK).               
005330* ALL SPACES, NO MOVEABLE FIELDS - A ONE-LINE SKIP THAT DOES NOT          
005340* DEPEND ON WHATEVER WAS LEFT IN PRTLINE BY THE PRIOR WRITE.              
005350 01  BLANK-LINE.                                                          
005360     05  FILLER                PIC X(132)       VALUE SPACES.             
005370                                                                          
005380* REPORT TITLE, FIRST OF TWO LINES - COMPANY NAME AND REPORT              
005390* NAME.  PRINTED ONCE PER RUN FROM 1000-INIT AND AGAIN, ALONE,            
005400* IF THE LOAD ABORTS (SEE 9999-ABORT-RTN).                                
005410* THE TITLE TEXT IS CARRIED AS TWO VALUE-LITERAL FILLERS RATHER           
005420* THAN ONE MOVEABLE FIELD SINCE IT NEVER CHANGES FROM RUN TO RUN.         
005430 01  TITLE-LINE-1.                                                        
005440     05  FILLER                PIC X(40)        VALUE SPACES.             
005450     05  FILLER                PIC X(40)                                  
005460                        VALUE 'LINDQUIST MERCHANDISING - SALES '.         
005470     05  FILLER                PIC X(20)                                  
005480                        VALUE 'ANALYSIS REPORT'.                          
005490     05  FILLER                PIC X(32)        VALUE SPACES.             
005500                                                                          
005510* SECOND TITLE LINE - CARRIES THE RUN DATE, EDITED INTO                   
005520* MM/DD/CCYY FORM BY THE CALLER BEFORE THE WRITE (SEE 1000-INIT           
005530* AND 9999-ABORT-RTN, BOTH OF WHICH BUILD O-TL2-RUN-DATE THE              
005540* SAME WAY).                                                              
005550* O-TL2-RUN-DATE IS THE ONLY MOVEABLE FIELD ON THE LINE - THE             
005560* 'RUN DATE: ' CAPTION IS A FIXED LITERAL LIKE TITLE-LINE-1'S.            
005570 01  TITLE-LINE-2.                                                        
005580     05  FILLER                PIC X(45)        VALUE SPACES.             
005590     05  FILLER                PIC X(10)                                  
005600                        VALUE 'RUN DATE: '.                               
005610     05  O-TL2-RUN-DATE       PIC X(10).                                  
005620     05  FILLER                PIC X(67)        VALUE SPACES.             
005630                                                                          
005640* ONE OF THESE PRECEDES EACH OF THE EIGHT REPORT SECTIONS -               
005650* O-SH-NUMBER IS THE SECTION NUMBER (1 THROUGH 8), O-SH-TEXT THE          
005660* SECTION TITLE TEXT.                                                     
005670* O-SH-TEXT IS SIZED TO THE LONGEST SECTION TITLE IN USE                  
005680* ('SALESPERSON PERFORMANCE') WITH ROOM TO SPARE SHOULD A NINTH           
005690* SECTION EVER BE ADDED.                                                  
005700 01  SECTION-HEAD-LINE.                                                   
005710     05  FILLER                PIC X(5)         VALUE SPACES.             
005720     05  O-SH-NUMBER          PIC 9.                                      
005730     05  FILLER                PIC X(2)         VALUE '. '.               
005740     05  O-SH-TEXT            PIC X(60).                                  
005750     05  FILLER                PIC X(65)        VALUE SPACES.             
005760                                                                          
005770* GENERIC LABEL/MONEY-AMOUNT LINE - USED THROUGHOUT SECTION 8             
005780* (STATISTICAL SUMMARY) FOR TOTAL REVENUE, MIN/MAX/AVERAGE SALE.          
005790* O-LAL-AMOUNT IS CARRIED AS DISPLAY TEXT, NOT A NUMERIC PICTURE,         
005800* SINCE THE CALLER ALWAYS PASSES IN AN ALREADY-EDITED FIGURE OUT          
005810* OF EDIT-AMOUNT - THIS GROUP NEVER EDITS ANYTHING ITSELF.                
005820 01  LABEL-AMOUNT-LINE.                                                   
005830     05  O-LAL-LABEL          PIC X(40).                                  
005840     05  FILLER                PIC X(5)         VALUE SPACES.             
005850     05  O-LAL-AMOUNT         PIC X(17).                                  
005860     05  FILLER                PIC X(70)        VALUE SPACES.             
005870                                                                          
005880* GENERIC LABEL/COUNT LINE - USED FOR DISTINCT-CATEGORY, -REGION          
005890* AND -PRODUCT COUNTS (SECTION 7) AND TRANSACTION/HIGH-LOW                
005900* COUNTS (SECTION 8).                                                     
005910* SAME PATTERN AS LABEL-AMOUNT-LINE ABOVE BUT FOR AN ALREADY-             
005920* EDITED COUNT (EDIT-COUNT) INSTEAD OF A MONEY FIGURE.                    
005930 01  LABEL-COUNT-LINE.                                                    
005940     05  O-LCL-LABEL          PIC X(40).                                  
005950     05  FILLER                PIC X(5)         VALUE SPACES.             
005960     05  O-LCL-COUNT          PIC X(10).                                  
005970     05  FILLER                PIC X(77)        VALUE SPACES.             
005980                                                                          
005990* GENERIC LABEL/FREE-TEXT LINE - USED FOR THE BEST-SELLING-               
006000* CATEGORY AND TOP-PERFORMER CALLOUTS AND FOR EACH WRAPPED LINE           
006010* OF THE ALPHA PRODUCT LIST (SECTION 7).                                  
006020* O-LTL-TEXT IS WIDE ENOUGH TO HOLD A STRING-BUILT NAME/AMOUNT            
006030* COMBINATION (SEE 4000-PRINT-BASIC-METRICS AND 4100-PRINT-               
006040* CATEGORY-ANALYSIS) WITHOUT TRUNCATING EITHER PIECE.                     
006050 01  LABEL-TEXT-LINE.                                                     
006060     05  O-LTL-LABEL          PIC X(40).                                  
006070     05  FILLER                PIC X(5)         VALUE SPACES.             
006080     05  O-LTL-TEXT           PIC X(60).                                  
006090     05  FILLER                PIC X(27)        VALUE SPACES.             
006100                                                                          
006110* SECTION 2 DETAIL LINE - ONE PER CATEGORY, WITH ITS SHARE OF             
006120* TOTAL REVENUE (O-CL-PERCENT) ADDED UNDER REQ SA-151.                    
006130* FIVE COLUMNS - NAME, REVENUE, PERCENT OF TOTAL, TRANSACTION             
006140* COUNT, AVERAGE SALE - EACH SEPARATED BY A TWO-BYTE FILLER GAP           
006150* SO THE COLUMN HEADINGS PRINTED ELSEWHERE LINE UP UNDER THEM.            
006160 01  CATEGORY-LINE.                                                       
006170     05  O-CL-NAME            PIC X(20).                                  
006180     05  FILLER                PIC X(2)         VALUE SPACES.             
006190     05  O-CL-REVENUE         PIC X(17).                                  
006200     05  FILLER                PIC X(2)         VALUE SPACES.             
006210     05  O-CL-PERCENT         PIC X(9).                                   
006220     05  FILLER                PIC X(2)         VALUE SPACES.             
006230     05  O-CL-COUNT           PIC X(10).                                  
006240     05  FILLER                PIC X(2)         VALUE SPACES.             
006250     05  O-CL-AVG             PIC X(17).                                  
006260     05  FILLER                PIC X(51)        VALUE SPACES.             
006270                                                                          
006280* SECTION 3 DETAIL LINE - ONE PER REGION.                                 
006290* O-RL-NAME IS ONLY 15 BYTES WIDE SINCE REGION NAMES ARE SHORT            
006300* COMPASS-POINT LABELS (NORTHEAST, SOUTHWEST, AND SO ON) - NOT            
006310* THE FULL 20 BYTES CATEGORY AND SALESPERSON NAMES GET BELOW.             
006320 01  REGION-LINE.                                                         
006330     05  O-RL-NAME            PIC X(15).                                  
006340     05  FILLER                PIC X(2)         VALUE SPACES.             
006350     05  O-RL-REVENUE         PIC X(17).                                  
006360     05  FILLER                PIC X(2)         VALUE SPACES.             
006370     05  O-RL-COUNT           PIC X(10).                                  
006380     05  FILLER                PIC X(2)         VALUE SPACES.             
006390     05  O-RL-AVG             PIC X(17).                                  
006400     05  FILLER                PIC X(67)        VALUE SPACES.             
006410                                                                          
006420* SECTION 3 CROSS-TAB CELL - ONE CATEGORY/REGION COMBINATION              
006430* THAT ACTUALLY HAD REVENUE (SEE 4230-PRINT-CATREG-REGION, WHICH          
006440* SUPPRESSES THE ZERO CELLS).                                             
006450* CARRIES BOTH NAMES SIDE BY SIDE SINCE THE CROSS-TAB PRINTS AS A         
006460* FLAT LIST OF NON-ZERO CELLS RATHER THAN AS A TRUE GRID - A              
006470* TRUE GRID WOULD NOT FIT IN 132 COLUMNS FOR MORE THAN A HANDFUL          
006480* OF REGIONS.                                                             
006490 01  CATREG-LINE.                                                         
006500     05  O-CRL-CAT            PIC X(20).                                  
006510     05  FILLER                PIC X(2)         VALUE SPACES.             
006520     05  O-CRL-REG            PIC X(15).                                  
006530     05  FILLER                PIC X(2)         VALUE SPACES.             
006540     05  O-CRL-REVENUE        PIC X(17).                                  
006550     05  FILLER                PIC X(76)        VALUE SPACES.             
006560                                                                          
006570* SECTION 4 DETAIL LINE - ONE PER SALESPERSON.                            
006580* ONLY NAME, REVENUE AND COUNT PRINT HERE - NO AVERAGE COLUMN,            
006590* SINCE REQ SA-131 ASKED ONLY FOR REVENUE AND VOLUME, NOT A               
006600* PER-SALESPERSON AVERAGE SALE.                                           
006610 01  SALESPERSON-LINE.                                                    
006620     05  O-SPL-NAME           PIC X(20).                                  
006630     05  FILLER                PIC X(2)         VALUE SPACES.             
006640     05  O-SPL-REVENUE        PIC X(17).                                  
006650     05  FILLER                PIC X(2)         VALUE SPACES.             
006660     05  O-SPL-COUNT          PIC X(10).                                  
006670     05  FILLER                PIC X(81)        VALUE SPACES.             
006680                                                                          
006690* SECTION 5 DETAIL LINE - ONE PER CALENDAR MONTH WITH AT LEAST            
006700* ONE SALE.  O-ML-GROWTH CARRIES EITHER A PERCENT OR THE LITERAL          
006710* 'N/A' WHEN THERE IS NO VALID PRIOR-MONTH BASE (SEE 4410-PRINT-          
006720* ONE-MONTH).                                                             
006730* O-ML-NAME IS ONLY 11 BYTES - JUST ENOUGH FOR THE LONGEST MONTH          
006740* NAME (SEPTEMBER) OUT OF MONTH-NAME-LIST WITH NO PADDING TO              
006750* SPARE.                                                                  
006760 01  MONTH-LINE.                                                          
006770     05  O-ML-NAME            PIC X(11).                                  
006780     05  FILLER                PIC X(2)         VALUE SPACES.             
006790     05  O-ML-REVENUE         PIC X(17).                                  
006800     05  FILLER                PIC X(2)         VALUE SPACES.             
006810     05  O-ML-COUNT           PIC X(10).                                  
006820     05  FILLER                PIC X(2)         VALUE SPACES.             
006830     05  O-ML-GROWTH          PIC X(10).                                  
006840     05  FILLER                PIC X(78)        VALUE SPACES.             
006850                                                                          
006860* SECTION 6 DETAIL LINE - ONE PER TOP-5 ENTRY, RANK NUMBER FIRST.         
006870* O-T5L-PRODUCT IS 30 BYTES, WIDER THAN ANY OTHER NAME COLUMN ON          
006880* THE REPORT, SINCE PRODUCT DESCRIPTIONS ON THE EXTRACT RUN               
006890* LONGER THAN CATEGORY, REGION OR SALESPERSON NAMES DO.                   
006900 01  TOP5-LINE.                                                           
006910*   O-T5L-RANK IS DISPLAY TEXT, NOT A NUMERIC PICTURE - SUB-I IS          
006920*   MOVED STRAIGHT INTO IT BY 4510-PRINT-ONE-TOP-5 WITH NO                
006930*   EDITING NEEDED FOR A SINGLE-DIGIT RANK 1 THROUGH 5.                   
006940     05  O-T5L-RANK           PIC X(4).                                   
006950     05  O-T5L-PRODUCT        PIC X(30).                                  
006960     05  FILLER                PIC X(2)         VALUE SPACES.             
006970     05  O-T5L-SALESPERSON    PIC X(20).                                  
006980     05  FILLER                PIC X(2)         VALUE SPACES.             
006990     05  O-T5L-AMOUNT         PIC X(17).                                  
007000     05  FILLER                PIC X(57)        VALUE SPACES.             
007010 PROCEDURE DIVISION.                                                      
007020                                                                          
007030*-----------------------------------------------------------------        
007040* MAINLINE - LOAD THE EXTRACT, THEN (IF THE LOAD DID NOT ABORT)           
007050* ACCUMULATE AND PRINT THE EIGHT SALES ANALYSIS SECTIONS.                 
007060*-----------------------------------------------------------------        
007070* THE SHAPE HERE IS THE SAME ONE EVERY CBLANLnn PROGRAM IN THE            
007080* FAMILY USES - A SINGLE INIT PARAGRAPH, A DRIVEN READ LOOP, AND          
007090* A FORK ON WHETHER THE LOAD ABORTED BEFORE DECIDING WHETHER TO           
007100* PRINT A REPORT OR JUST AN ABORT MESSAGE.                                
007110*-----------------------------------------------------------------        
007120 0000-CBLANL06.                                                           
007130     PERFORM 1000-INIT.                                                   
007140*   A BAD OPEN OR AN EMPTY/HEADER-ONLY EXTRACT CAN ALREADY HAVE           
007150*   SET LOAD-ABORTED BY THE TIME 1000-INIT RETURNS - THE DRIVEN           
007160*   READ LOOP BELOW IS SKIPPED ENTIRELY IN THAT CASE.                     
007170     IF NOT LOAD-ABORTED                                                  
007180         PERFORM 2000-MAINLINE                                            
007190             UNTIL NO-MORE-RECS                                           
007200     END-IF.                                                              
007210*   LOAD-ABORTED IS RE-TESTED HERE RATHER THAN REUSED FROM ABOVE          
007220*   SINCE A BAD DATA LINE PARTWAY THROUGH THE LOOP CAN ALSO SET           
007230*   IT, NOT JUST A FAILURE IN 1000-INIT.                                  
007240     IF LOAD-ABORTED                                                      
007250         PERFORM 9999-ABORT-RTN                                           
007260     ELSE                                                                 
007270         PERFORM 3000-CLOSING                                             
007280     END-IF.                                                              
007290     STOP RUN.                                                            
007300                                                                          
007310                                                                          
007320*-----------------------------------------------------------------        
007330* OPEN FILES, WINDOW TODAY'S DATE, SKIP THE HEADER LINE, AND              
007340* PRIME THE FIRST DATA LINE FOR THE MAINLINE LOOP.                        
007350*-----------------------------------------------------------------        
007360* A MISSING EXTRACT IS TESTED HERE, BEFORE THE HEADER READ IS             
007370* EVEN ATTEMPTED - READING A FILE THAT NEVER OPENED WOULD RAISE           
007380* A SECOND, LESS USEFUL ERROR, SO THE CHECK COMES FIRST - SA-211.         
007390*-----------------------------------------------------------------        
007400 1000-INIT.                                                               
007410     PERFORM 1050-WINDOW-RUN-DATE.                                        
007420                                                                          
007430*   SALES-PRTOUT IS OPENED EVEN WHEN SALES-IN FAILS TO OPEN -             
007440*   9999-ABORT-RTN STILL NEEDS A SPOOL TO WRITE THE ABORT MESSAGE         
007450*   TO, SO THE OPEN CANNOT WAIT ON THE SALES-NOT-FOUND TEST BELOW.        
007460     OPEN INPUT SALES-IN.                                                 
007470     OPEN OUTPUT SALES-PRTOUT.                                            
007480                                                                          
007490     IF SALES-NOT-FOUND                                                   
007500         MOVE 'YES' TO ABORT-SWITCH                                       
007510         MOVE 'SALESIN NOT FOUND AT OPEN TIME.'                           
007520             TO ABORT-REASON                                              
007530     ELSE                                                                 
007540*       HEADER READ FIRST, THEN THE FIRST REAL DATA LINE - EITHER         
007550*       ONE CAN SET LOAD-ABORTED, WHICH IS WHY THE SECOND PERFORM         
007560*       IS GUARDED.                                                       
007570         PERFORM 1100-READ-HEADER                                         
007580         IF NOT LOAD-ABORTED                                              
007590             PERFORM 2050-GET-NEXT-DATA-LINE                              
007600         END-IF                                                           
007610     END-IF.                                                              
007620                                                                          
007630                                                                          
007640*-----------------------------------------------------------------        
007650* WINDOWS THE SYSTEM DATE TO A FULL 4-DIGIT YEAR FOR THE REPORT           
007660* HEADING (SEE THE Y2K CHANGE-LOG ENTRIES ABOVE - SA-203/SA-211).         
007670*-----------------------------------------------------------------        
007680* THE 50-YEAR PIVOT IS THE SAME ONE USED ACROSS THE CBLANLnn              
007690* FAMILY SINCE THE Y2K REVIEW - A TWO-DIGIT YEAR OF 50 OR ABOVE           
007700* IS TAKEN AS 19NN, BELOW 50 AS 20NN.  NOT EXPECTED TO MATTER             
007710* MUCH LONGER, BUT NO ONE HAS BEEN ASKED TO CHANGE IT.                    
007720*-----------------------------------------------------------------        
007730 1050-WINDOW-RUN-DATE.                                                    
007740     ACCEPT TODAY-RAW FROM DATE.                                          
007750     IF TODAY-YY < 50                                                     
007760         MOVE 20 TO RUN-CENTURY                                           
007770     ELSE                                                                 
007780         MOVE 19 TO RUN-CENTURY                                           
007790     END-IF.                                                              
007800*   YY/MM/DD MOVE STRAIGHT ACROSS ONCE THE CENTURY IS DECIDED -           
007810*   ONLY THE CENTURY NEEDED THE WINDOWING LOGIC ABOVE.                    
007820     MOVE TODAY-YY TO RUN-YY.                                             
007830     MOVE TODAY-MM TO RUN-MM.                                             
007840     MOVE TODAY-DD TO RUN-DD.                                             
007850                                                                          
007860                                                                          
007870* THE FIRST LINE OF SALESIN IS A COLUMN-HEADER LINE, NOT DATA -           
007880* IT IS READ AND DISCARDED HERE SO 2050-GET-NEXT-DATA-LINE NEVER          
007890* HAS TO TELL A HEADER FROM A DATA LINE ITSELF.                           
007900 1100-READ-HEADER.                                                        
007910*   REUSES THE SAME 9000-READ-NEXT PARAGRAPH EVERY OTHER READ IN          
007920*   THE PROGRAM GOES THROUGH - THE HEADER LINE IS NOT TREATED ANY         
007930*   DIFFERENTLY AT THE READ LEVEL, ONLY DISCARDED AFTERWARD.              
007940     PERFORM 9000-READ-NEXT.                                              
007950     IF NO-MORE-RECS                                                      
007960         MOVE 'YES' TO ABORT-SWITCH                                       
007970         MOVE 'SALESIN HAS NO DATA - FILE IS EMPTY.'                      
007980             TO ABORT-REASON                                              
007990     END-IF.                                                              
008000                                                                          
008010                                                                          
008020*-----------------------------------------------------------------        
008030* ONE PASS OF THE MAINLINE: EDIT THE CURRENT DATA LINE, AND IF IT         
008040* PASSES, BUILD THE SALE-REC AND ROLL IT INTO EVERY ACCUMULATOR.          
008050* A FATAL EDIT FAILURE STOPS THE RUN WITHOUT A REPORT (SA-211).           
008060*-----------------------------------------------------------------        
008070* THE SEVEN ACCUM PARAGRAPHS RUN IN A FIXED ORDER EVERY TIME A            
008080* GOOD LINE IS BUILT - BASIC METRICS FIRST, THEN EACH BREAKDOWN           
008090* TABLE IN THE SAME ORDER IT IS PRINTED IN LATER, SO A READER             
008100* WALKING THE LOAD PASS CAN FOLLOW IT SECTION BY SECTION.                 
008110*-----------------------------------------------------------------        
008120 2000-MAINLINE.                                                           
008130     PERFORM 2100-EDIT-LINE THRU 2100-EXIT.                               
008140     IF LOAD-ABORTED                                                      
008150         MOVE 'NO ' TO MORE-RECS                                          
008160     ELSE                                                                 
008170         PERFORM 2200-BUILD-SALE-REC                                      
008180         PERFORM 2300-ACCUM-BASIC-METRICS                                 
008190         PERFORM 2400-ACCUM-CATEGORY                                      
008200         PERFORM 2500-ACCUM-REGION                                        
008210         PERFORM 2600-ACCUM-SALESPERSON                                   
008220         PERFORM 2700-ACCUM-MONTH                                         
008230         PERFORM 2800-ACCUM-TOP-5                                         
008240         PERFORM 2900-ACCUM-PRODUCT                                       
008250         PERFORM 2050-GET-NEXT-DATA-LINE                                  
008260     END-IF.                                                              
008270                                                                          
008280                                                                          
008290*-----------------------------------------------------------------        
008300* BLANK LINES IN THE EXTRACT ARE SKIPPED, NOT TREATED AS A                
008310* FIELD-COUNT ERROR (SA-219).                                             
008320*-----------------------------------------------------------------        
008330* A STRAY BLANK LINE HAS TURNED UP IN THE NIGHTLY EXTRACT MORE            
008340* THAN ONCE (USUALLY A TRAILING NEWLINE FROM WHATEVER WROTE THE           
008350* FILE) - RATHER THAN ABORT THE WHOLE RUN OVER IT, IT IS READ             
008360* PAST AND IGNORED HERE.                                                  
008370*-----------------------------------------------------------------        
008380 2050-GET-NEXT-DATA-LINE.                                                 
008390*   FIRST READ IS UNCONDITIONAL - THE SKIP LOOP BELOW ONLY                
008400*   RE-READS IF THAT FIRST LINE TURNED OUT BLANK.                         
008410     PERFORM 9000-READ-NEXT.                                              
008420     PERFORM 2055-SKIP-BLANK-LINE                                         
008430         UNTIL NO-MORE-RECS                                               
008440            OR RAW-LINE NOT = SPACES.                                     
008450                                                                          
008460                                                                          
008470* BODY OF THE SKIP LOOP ABOVE - JUST ANOTHER READ, THE BLANK-LINE         
008480* TEST ITSELF LIVES IN THE PERFORM...UNTIL CONDITION IN 2050.             
008490 2055-SKIP-BLANK-LINE.                                                    
008500     PERFORM 9000-READ-NEXT.                                              
008510*-----------------------------------------------------------------        
008520* FIELD-COUNT CHECK, SPLIT, AND PER-FIELD EDITS.  ANY FAILURE             
008530* HERE IS FATAL FOR THE WHOLE RUN - REQ SA-114 / SA-211.                  
008540*-----------------------------------------------------------------        
008550* THE COMMA COUNT IS TESTED BEFORE THE UNSTRING EVER RUNS - AN            
008560* UNSTRING AGAINST A SHORT OR LONG LINE WOULD EITHER LEAVE FIELDS         
008570* TRUNCATED OR SILENTLY DROP DATA, AND NEITHER FAILURE WOULD BE           
008580* OBVIOUS TO THE OPERATOR UNTIL THE REPORT CAME OUT WRONG.                
008590*-----------------------------------------------------------------        
008600 2100-EDIT-LINE.                                                          
008610*   COUNT THE COMMAS RATHER THAN THE FIELDS - EIGHT FIELDS MEANS          
008620*   EXACTLY SEVEN DELIMITERS BETWEEN THEM, WHICH IS THE CHEAPEST          
008630*   WAY TO CATCH A SHORT OR LONG LINE BEFORE THE UNSTRING RUNS.           
008640     MOVE ZERO TO C-COMMA-COUNT.                                          
008650     INSPECT RAW-LINE TALLYING C-COMMA-COUNT FOR ALL ','.                 
008660     IF C-COMMA-COUNT NOT = 7                                             
008670         MOVE 'YES' TO ABORT-SWITCH                                       
008680         MOVE 'INVALID RECORD - FIELD COUNT NOT 8.'                       
008690             TO ABORT-REASON                                              
008700         GO TO 2100-EXIT                                                  
008710     END-IF.                                                              
008720                                                                          
008730*   SPLIT THE 8 COMMA-DELIMITED FIELDS STRAIGHT INTO FIELD-TABLE          
008740*   - TRANSACTION-ID, SALE-DATE, PRODUCT-NAME, CATEGORY, QUANTITY,        
008750*   UNIT-PRICE, REGION, SALESPERSON, IN THAT ORDER (REQ SA-114).          
008760*   NO TALLYING/POINTER PHRASE IS NEEDED HERE - THE COMMA-COUNT           
008770*   TEST ABOVE ALREADY GUARANTEES EXACTLY 8 FIELDS, SO A PLAIN            
008780*   FIXED-LIST UNSTRING IS ALL THIS SHOP EVER USED.                       
008790     UNSTRING RAW-LINE DELIMITED BY ','                                   
008800         INTO I-FIELD (1) I-FIELD (2) I-FIELD (3) I-FIELD (4)             
008810              I-FIELD (5) I-FIELD (6) I-FIELD (7) I-FIELD (8).            
008820                                                                          
008830*   EACH EDIT PARAGRAPH BELOW SETS ABORT-SWITCH AND GOES STRAIGHT         
008840*   TO ITS OWN EXIT ON FAILURE, AND THIS PARAGRAPH CHECKS AFTER           
008850*   EACH ONE SO A BAD DATE DOES NOT GO ON TO BE EDITED AS IF IT           
008860*   WERE A GOOD QUANTITY.                                                 
008870     PERFORM 2110-EDIT-DATE THRU 2110-EXIT.                               
008880     IF LOAD-ABORTED                                                      
008890         GO TO 2100-EXIT                                                  
008900     END-IF.                                                              
008910                                                                          
008920     PERFORM 2120-EDIT-QUANTITY THRU 2120-EXIT.                           
008930     IF LOAD-ABORTED                                                      
008940         GO TO 2100-EXIT                                                  
008950     END-IF.                                                              
008960                                                                          
008970     PERFORM 2130-EDIT-PRICE THRU 2130-EXIT.                              
008980                                                                          
008990 2100-EXIT.                                                               
009000*   THRU-RANGE EXIT PARAGRAPH - THE GO TOs ABOVE ALL LAND HERE,           
009010*   THE SAME PATTERN EVERY EDIT PARAGRAPH IN THIS PROGRAM USES.           
009020     EXIT.                                                                
009030                                                                          
009040                                                                          
009050*-----------------------------------------------------------------        
009060* SALE-DATE IS FIELD 2, LAID OUT CCYY-MM-DD (10 BYTES, FIXED).            
009070* MONTH AND DAY ARE ALSO RANGE-CHECKED (01-12 / 01-31) - A                
009080* DIGIT-CLASS MONTH OF '13' WOULD OTHERWISE REACH THE MONTH               
009090* TABLE SUBSCRIPT IN 2700-ACCUM-MONTH AND RUN IT OFF THE END              
009100* OF MON-TABLE - REQ SA-114.                                              
009110*-----------------------------------------------------------------        
009120* DATE-EDIT-AREA OVERLAYS THE 10-BYTE FIELD AS FIVE PIECES (SEE           
009130* WS1 COPY CHUNK) SO THE YEAR, EACH DASH, THE MONTH AND THE DAY           
009140* CAN ALL BE TESTED INDEPENDENTLY IN A SINGLE CONDITION.                  
009150*-----------------------------------------------------------------        
009160 2110-EDIT-DATE.                                                          
009170*   DIGIT-CLASS IS THE SPECIAL-NAMES FIGURATIVE CLASS TEST (SEE           
009180*   ENVIRONMENT DIVISION) - IT CATCHES A NON-NUMERIC CHARACTER            
009190*   ANYWHERE IN THE FIELD, NOT JUST A BLANK ONE.                          
009200     MOVE I-FIELD (2) (1:10) TO DATE-EDIT-AREA.                           
009210     IF DATE-YYYY-TXT IS NOT DIGIT-CLASS                                  
009220        OR DATE-MM-TXT   IS NOT DIGIT-CLASS                               
009230        OR DATE-DD-TXT   IS NOT DIGIT-CLASS                               
009240        OR DATE-DASH1-TXT NOT = '-'                                       
009250        OR DATE-DASH2-TXT NOT = '-'                                       
009260         MOVE 'YES' TO ABORT-SWITCH                                       
009270         MOVE 'INVALID SALE-DATE - NOT YYYY-MM-DD.'                       
009280             TO ABORT-REASON                                              
009290         GO TO 2110-EXIT                                                  
009300     END-IF.                                                              
009310                                                                          
009320*   THE RANGE CHECKS COMPARE THE TEXT FIELDS DIRECTLY (E.G.               
009330*   DATE-MM-TXT < '01') RATHER THAN CONVERTING TO NUMERIC FIRST -         
009340*   A TWO-BYTE ZONED-DIGIT COMPARE SORTS THE SAME AS THE NUMERIC          
009350*   VALUE WOULD, SO THE EXTRA MOVE IS UNNECESSARY.                        
009360     IF DATE-MM-TXT < '01' OR DATE-MM-TXT > '12'                          
009370         MOVE 'YES' TO ABORT-SWITCH                                       
009380         MOVE 'INVALID SALE-DATE - MONTH NOT 01-12.'                      
009390             TO ABORT-REASON                                              
009400         GO TO 2110-EXIT                                                  
009410     END-IF.                                                              
009420                                                                          
009430*   NO GO TO 2110-EXIT IS NEEDED AFTER THIS LAST CHECK - FALLING          
009440*   THROUGH TO THE EXIT PARAGRAPH IS THE SAME EITHER WAY, SINCE           
009450*   THIS IS THE LAST STATEMENT IN THE PARAGRAPH.                          
009460     IF DATE-DD-TXT < '01' OR DATE-DD-TXT > '31'                          
009470         MOVE 'YES' TO ABORT-SWITCH                                       
009480         MOVE 'INVALID SALE-DATE - DAY NOT 01-31.'                        
009490             TO ABORT-REASON                                              
009500     END-IF.                                                              
009510                                                                          
009520 2110-EXIT.                                                               
009530*   THRU-RANGE EXIT FOR 2110-EDIT-DATE, LANDED ON BY EVERY GO TO          
009540*   ABOVE AS WELL AS BY NORMAL FALL-THROUGH.                              
009550     EXIT.                                                                
009560                                                                          
009570                                                                          
009580*-----------------------------------------------------------------        
009590* QUANTITY IS FIELD 5.  FIELD 5 MAY OR MAY NOT CARRY A DECIMAL            
009600* POINT PER THE EXTRACT LAYOUT - REQ SA-114.                              
009610*-----------------------------------------------------------------        
009620* THE UNSTRING SPLITS ON THE DECIMAL POINT INTO A WHOLE-NUMBER            
009630* PIECE AND A FRACTIONAL PIECE.  IF THE EXTRACT FIELD HAD NO              
009640* DECIMAL POINT AT ALL, NUM-FRAC-TXT COMES BACK AS SPACES AND IS          
009650* TREATED AS A ZERO FRACTION RATHER THAN AN EDIT FAILURE.                 
009660*-----------------------------------------------------------------        
009670 2120-EDIT-QUANTITY.                                                      
009680     MOVE SPACES TO NUM-EDIT-AREA.                                        
009690     UNSTRING I-FIELD (5) DELIMITED BY '.'                                
009700         INTO NUM-WHOLE-TXT NUM-FRAC-TXT.                                 
009710     IF NUM-WHOLE-TXT NOT NUMERIC                                         
009720         MOVE 'YES' TO ABORT-SWITCH                                       
009730         MOVE 'INVALID QUANTITY - NOT NUMERIC.'                           
009740             TO ABORT-REASON                                              
009750         GO TO 2120-EXIT                                                  
009760     END-IF.                                                              
009770     IF NUM-FRAC-TXT = SPACES                                             
009780         MOVE ZERO TO NUM-FRAC-VAL                                        
009790     ELSE                                                                 
009800         IF NUM-FRAC-TXT NOT NUMERIC                                      
009810             MOVE 'YES' TO ABORT-SWITCH                                   
009820             MOVE 'INVALID QUANTITY - NOT NUMERIC.'                       
009830                 TO ABORT-REASON                                          
009840             GO TO 2120-EXIT                                              
009850         END-IF                                                           
009860         MOVE NUM-FRAC-TXT TO NUM-FRAC-VAL                                
009870     END-IF.                                                              
009880*   NUM-FRAC-VAL IS ALWAYS TWO DIGITS (HUNDREDTHS), SO DIVIDING           
009890*   BY 100 RECOMBINES THE TWO PIECES INTO A SINGLE V99 VALUE.             
009900*   NO ROUNDED PHRASE IS NEEDED - I-QUANTITY IS A V99 FIELD AND           
009910*   NUM-FRAC-VAL / 100 NEVER CARRIES MORE THAN TWO DECIMAL PLACES         
009920*   TO BEGIN WITH.                                                        
009930     MOVE NUM-WHOLE-TXT TO NUM-WHOLE-VAL.                                 
009940     COMPUTE I-QUANTITY =                                                 
009950         NUM-WHOLE-VAL + (NUM-FRAC-VAL / 100).                            
009960                                                                          
009970 2120-EXIT.                                                               
009980*   THRU-RANGE EXIT FOR 2120-EDIT-QUANTITY.                               
009990     EXIT.                                                                
010000                                                                          
010010                                                                          
010020*-----------------------------------------------------------------        
010030* UNIT-PRICE IS FIELD 6 - SAME EDIT SHAPE AS QUANTITY ABOVE.  THE         
010040* LOGIC IS DUPLICATED RATHER THAN SHARED BECAUSE THE TWO FIELDS           
010050* NEED DIFFERENT ABORT-REASON TEXT AND NEITHER THE SHOP NOR THIS          
010060* PROGRAM HAS EVER FACTORED SUCH A SMALL BLOCK INTO A SUBROUTINE.         
010070*-----------------------------------------------------------------        
010080 2130-EDIT-PRICE.                                                         
010090*   SAME SPLIT-ON-DECIMAL-POINT TREATMENT AS 2120-EDIT-QUANTITY -         
010100*   NUM-EDIT-AREA IS SHARED SCRATCH SPACE, CLEARED HERE SINCE THE         
010110*   QUANTITY EDIT JUST FINISHED WITH IT.                                  
010120     MOVE SPACES TO NUM-EDIT-AREA.                                        
010130     UNSTRING I-FIELD (6) DELIMITED BY '.'                                
010140         INTO NUM-WHOLE-TXT NUM-FRAC-TXT.                                 
010150*   SAME WHOLE/FRACTION NUMERIC CHECKS AS 2120 ABOVE, JUST AGAINST        
010160*   UNIT-PRICE'S OWN ABORT-REASON TEXT.                                   
010170     IF NUM-WHOLE-TXT NOT NUMERIC                                         
010180         MOVE 'YES' TO ABORT-SWITCH                                       
010190         MOVE 'INVALID UNIT-PRICE - NOT NUMERIC.'                         
010200             TO ABORT-REASON                                              
010210         GO TO 2130-EXIT                                                  
010220     END-IF.                                                              
010230     IF NUM-FRAC-TXT = SPACES                                             
010240         MOVE ZERO TO NUM-FRAC-VAL                                        
010250     ELSE                                                                 
010260         IF NUM-FRAC-TXT NOT NUMERIC                                      
010270             MOVE 'YES' TO ABORT-SWITCH                                   
010280             MOVE 'INVALID UNIT-PRICE - NOT NUMERIC.'                     
010290                 TO ABORT-REASON                                          
010300             GO TO 2130-EXIT                                              
010310         END-IF                                                           
010320         MOVE NUM-FRAC-TXT TO NUM-FRAC-VAL                                
010330     END-IF.                                                              
010340*   RECOMBINE INTO A SINGLE V99 VALUE, SAME AS 2120-EDIT-QUANTITY.        
010350     MOVE NUM-WHOLE-TXT TO NUM-WHOLE-VAL.                                 
010360     COMPUTE I-UNIT-PRICE =                                               
010370         NUM-WHOLE-VAL + (NUM-FRAC-VAL / 100).                            
010380                                                                          
010390 2130-EXIT.                                                               
010400*   THRU-RANGE EXIT FOR 2130-EDIT-PRICE.                                  
010410     EXIT.                                                                
010420                                                                          
010430                                                                          
010440*-----------------------------------------------------------------        
010450* STRIPS LEADING SPACES FROM I-FIELD (FIELD-IDX) IN PLACE.                
010460* THE TRAILING SIDE NEVER NEEDS IT - UNSTRING LEAVES THE REST OF          
010470* A FIXED PIC X RECEIVING FIELD SPACE-FILLED ALREADY.                     
010480*-----------------------------------------------------------------        
010490* CALLED BY THE BUILD AND ACCUMULATION PARAGRAPHS FOR EVERY               
010500* ALPHA FIELD THAT CAME STRAIGHT OUT OF THE UNSTRING - CATEGORY,          
010510* PRODUCT-NAME, REGION, SALESPERSON - SINCE A CATEGORY OF                 
010520* '  TOOLS' AND 'TOOLS' MUST ROLL UP INTO THE SAME TABLE ENTRY.           
010530*-----------------------------------------------------------------        
010540*   FIELD-IDX IS SET BY THE CALLER BEFORE EACH PERFORM - EITHER           
010550*   DIRECTLY (SEE 2200-BUILD-SALE-REC'S PERFORM VARYING) OR LEFT          
010560*   OVER FROM A PRIOR CALL.                                               
010570 2150-TRIM-FIELD.                                                         
010580*   WALK TRIM-PTR FORWARD ONE BYTE AT A TIME UNTIL IT EITHER              
010590*   FINDS A NON-SPACE BYTE OR RUNS OFF THE END OF THE 30-BYTE             
010600*   FIELD (AN ALL-SPACE FIELD, WHICH SHOULD NEVER HAPPEN GIVEN            
010610*   2100'S FIELD-COUNT CHECK BUT IS GUARDED ANYWAY).                      
010620     MOVE 1 TO TRIM-PTR.                                                  
010630     PERFORM 2155-BUMP-TRIM-PTR THRU 2155-EXIT                            
010640         UNTIL TRIM-PTR > 30                                              
010650            OR I-FIELD (FIELD-IDX) (TRIM-PTR:1)                           
010660                  NOT = SPACE.                                            
010670*   ONLY RESHUFFLE THE FIELD WHEN THERE WAS SOMETHING TO STRIP -          
010680*   TRIM-PTR OF 1 MEANS NO LEADING SPACES, TRIM-PTR OF 31 MEANS           
010690*   THE FIELD WAS NOTHING BUT SPACES.                                     
010700     IF TRIM-PTR > 1 AND TRIM-PTR < 31                                    
010710         MOVE I-FIELD (FIELD-IDX) (TRIM-PTR:)                             
010720             TO TRIM-WORK                                                 
010730         MOVE SPACES TO I-FIELD (FIELD-IDX)                               
010740         MOVE TRIM-WORK TO I-FIELD (FIELD-IDX)                            
010750     END-IF.                                                              
010760                                                                          
010770* ONE-STATEMENT PARAGRAPH SO THE PERFORM...UNTIL ABOVE CAN TEST           
010780* ITS CONDITION AFTER EVERY SINGLE BYTE ADVANCE, THE SAME WAY             
010790* EVERY OTHER SCAN LOOP IN THIS PROGRAM IS WRITTEN.                       
010800 2155-BUMP-TRIM-PTR.                                                      
010810     ADD 1 TO TRIM-PTR.                                                   
010820                                                                          
010830 2155-EXIT.                                                               
010840     EXIT.                                                                
010850*-----------------------------------------------------------------        
010860* TRIM ALL 8 SPLIT FIELDS, THEN MOVE THEM INTO I-SALE-REC AND             
010870* COMPUTE THE DERIVED FIELDS (TOTAL-AMOUNT, VALUE-CLASS).                 
010880*-----------------------------------------------------------------        
010890* FIELDS 2, 5 AND 6 (DATE, QUANTITY, PRICE) HAVE ALREADY BEEN             
010900* MOVED INTO THEIR NUMERIC/EDIT WORK AREAS BY 2110/2120/2130 AND          
010910* DO NOT NEED TRIMMING - ONLY THE ALPHA FIELDS DO.  THIS                  
010920* PARAGRAPH TRIMS ALL EIGHT ANYWAY SINCE IT IS CHEAPER THAN               
010930* TRACKING WHICH ONES STILL NEED IT.                                      
010940*-----------------------------------------------------------------        
010950 2200-BUILD-SALE-REC.                                                     
010960     PERFORM 2150-TRIM-FIELD                                              
010970         VARYING FIELD-IDX FROM 1 BY 1                                    
010980         UNTIL FIELD-IDX > 8.                                             
010990                                                                          
011000*   FIELD 1 (TRANSACTION-ID) AND THE FOUR REMAINING ALPHA FIELDS          
011010*   MOVE STRAIGHT ACROSS FROM I-FIELD, ALREADY TRIMMED BY THE             
011020*   PERFORM ABOVE; THE DATE PIECES COME FROM DATE-EDIT-AREA               
011030*   (SET BY 2110-EDIT-DATE) RATHER THAN I-FIELD (2) DIRECTLY.             
011040     MOVE I-FIELD (1)     TO I-TRANSACTION-ID.                            
011050     MOVE DATE-YYYY-TXT TO I-SALE-YEAR.                                   
011060     MOVE DATE-MM-TXT   TO I-SALE-MONTH.                                  
011070     MOVE DATE-DD-TXT   TO I-SALE-DAY.                                    
011080     MOVE I-FIELD (3)     TO I-PRODUCT-NAME.                              
011090     MOVE I-FIELD (4)     TO I-CATEGORY.                                  
011100     MOVE I-FIELD (7)     TO I-REGION.                                    
011110     MOVE I-FIELD (8)     TO I-SALESPERSON.                               
011120                                                                          
011130*   TOTAL-AMOUNT IS NOT CARRIED ON THE EXTRACT - IT IS DERIVED            
011140*   HERE ONCE, THEN USED BY EVERY ACCUMULATION PARAGRAPH THAT             
011150*   FOLLOWS, SO IT IS ONLY EVER COMPUTED ONE TIME PER SALE.               
011160     COMPUTE I-TOTAL-AMOUNT ROUNDED =                                     
011170         I-QUANTITY * I-UNIT-PRICE.                                       
011180                                                                          
011190*   HIGH/LOW-VALUE-SALE CLASSIFICATION AGAINST THE SHOP'S                 
011200*   STANDING $1,000 CUTOFF (C-HIGH-VALUE-LIMIT, WS2 COPY CHUNK).          
011210     IF I-TOTAL-AMOUNT >= C-HIGH-VALUE-LIMIT                              
011220         MOVE 'H' TO I-VALUE-CLASS                                        
011230     ELSE                                                                 
011240         MOVE 'L' TO I-VALUE-CLASS                                        
011250     END-IF.                                                              
011260                                                                          
011270                                                                          
011280*-----------------------------------------------------------------        
011290* SECTION 1 - BASIC METRICS, AND THE HIGH/LOW-VALUE COUNTERS              
011300* REUSED BY SECTION 8'S STATISTICAL SUMMARY - REQ SA-163.                 
011310*-----------------------------------------------------------------        
011320 2300-ACCUM-BASIC-METRICS.                                                
011330*   THREE PLAIN RUNNING TOTALS - NO TABLE, NO SEARCH, JUST THE            
011340*   SAME THREE ACCUMULATORS BUMPED ONCE PER GOOD TRANSACTION FOR          
011350*   THE WHOLE RUN.                                                        
011360     ADD 1 TO C-SALE-COUNT.                                               
011370     ADD I-TOTAL-AMOUNT TO C-TOTAL-REVENUE.                               
011380     ADD I-QUANTITY     TO C-TOTAL-QUANTITY.                              
011390                                                                          
011400*   I-HIGH-VALUE-SALE IS THE 88-LEVEL OFF I-VALUE-CLASS SET BACK          
011410*   IN 2200-BUILD-SALE-REC - ONLY ONE OF THE TWO COUNTERS CAN EVER        
011420*   BE BUMPED FOR A GIVEN TRANSACTION.                                    
011430     IF I-HIGH-VALUE-SALE                                                 
011440         ADD 1 TO C-HIGH-VALUE-COUNT                                      
011450     ELSE                                                                 
011460         ADD 1 TO C-LOW-VALUE-COUNT                                       
011470     END-IF.                                                              
011480                                                                          
011490*   FIRST-RECORD SEEDS BOTH THE HIGH AND LOW WATERMARKS WITH THE          
011500*   FIRST TRANSACTION SEEN - WITHOUT THIS, A ZERO-VALUE WATERMARK         
011510*   WOULD NEVER BE BEATEN BY A LEGITIMATE LOW SALE AND THE                
011520*   LOWEST-SALE CALLOUT WOULD ALWAYS PRINT ZERO.                          
011530     IF FIRST-RECORD                                                      
011540         MOVE I-TOTAL-AMOUNT  TO C-HIGHEST-AMOUNT                         
011550         MOVE I-PRODUCT-NAME  TO C-HIGHEST-PRODUCT                        
011560         MOVE I-TOTAL-AMOUNT  TO C-LOWEST-AMOUNT                          
011570         MOVE I-PRODUCT-NAME  TO C-LOWEST-PRODUCT                         
011580         MOVE 'N' TO FIRST-RECORD-SW                                      
011590     ELSE                                                                 
011600         IF I-TOTAL-AMOUNT > C-HIGHEST-AMOUNT                             
011610             MOVE I-TOTAL-AMOUNT TO C-HIGHEST-AMOUNT                      
011620             MOVE I-PRODUCT-NAME TO C-HIGHEST-PRODUCT                     
011630         END-IF                                                           
011640         IF I-TOTAL-AMOUNT < C-LOWEST-AMOUNT                              
011650             MOVE I-TOTAL-AMOUNT TO C-LOWEST-AMOUNT                       
011660             MOVE I-PRODUCT-NAME TO C-LOWEST-PRODUCT                      
011670         END-IF                                                           
011680     END-IF.                                                              
011690                                                                          
011700                                                                          
011710*-----------------------------------------------------------------        
011720* SECTION 2 - CATEGORY BREAKDOWN.  LINEAR SEARCH-OR-INSERT ON             
011730* CAT-TOTAL-TABLE (GRPTOTAL COPY, REPLACING ==PFX== BY CAT).              
011740*-----------------------------------------------------------------        
011750* THE SEARCH-OR-INSERT PATTERN REPEATS FOR CATEGORY, REGION,              
011760* SALESPERSON AND PRODUCT - WALK THE TABLE LOOKING FOR A MATCHING         
011770* KEY; IF THE WALK RUNS PAST THE LAST OCCUPIED SLOT WITHOUT A             
011780* MATCH, BUMP THE OCCUPIED COUNT AND START A NEW ENTRY THERE.             
011790* ONLY MONTH (SECTION 5, BELOW) SKIPS THE SEARCH, SINCE ITS KEY           
011800* IS ALREADY A DIRECT SUBSCRIPT.                                          
011810*-----------------------------------------------------------------        
011820 2400-ACCUM-CATEGORY.                                                     
011830     MOVE 1 TO CAT-IDX.                                                   
011840     PERFORM 2410-FIND-CATEGORY THRU 2410-EXIT                            
011850         UNTIL CAT-IDX > CAT-OCCUPIED                                     
011860            OR CAT-KEY (CAT-IDX) = I-CATEGORY.                            
011870                                                                          
011880     IF CAT-IDX > CAT-OCCUPIED                                            
011890         ADD 1 TO CAT-OCCUPIED                                            
011900         MOVE CAT-OCCUPIED TO CAT-IDX                                     
011910         MOVE I-CATEGORY TO CAT-KEY (CAT-IDX)                             
011920     END-IF.                                                              
011930                                                                          
011940*   CAT-IDX IS LEFT POINTING AT THIS SALE'S CATEGORY SLOT WHEN            
011950*   THIS PARAGRAPH RETURNS - 2500-ACCUM-REGION RELIES ON THAT TO          
011960*   POST THE CATEGORY-BY-REGION CROSS-TAB CELL WITHOUT SEARCHING          
011970*   CAT-TOTAL-TABLE A SECOND TIME.                                        
011980     ADD I-TOTAL-AMOUNT TO CAT-REVENUE   (CAT-IDX).                       
011990     ADD 1               TO CAT-COUNT     (CAT-IDX).                      
012000     ADD I-QUANTITY     TO CAT-QTY-TOTAL (CAT-IDX).                       
012010                                                                          
012020* BODY OF THE SEARCH LOOP ABOVE - JUST STEPS CAT-IDX, THE                 
012030* COMPARISON ITSELF LIVES IN THE PERFORM...UNTIL CONDITION.               
012040*   ONE-STATEMENT PARAGRAPH, SAME REASON AS 2155-BUMP-TRIM-PTR -          
012050*   THE PERFORM...UNTIL MUST RE-TEST ITS CONDITION AFTER EVERY            
012060*   SINGLE STEP.                                                          
012070 2410-FIND-CATEGORY.                                                      
012080     ADD 1 TO CAT-IDX.                                                    
012090                                                                          
012100 2410-EXIT.                                                               
012110     EXIT.                                                                
012120                                                                          
012130                                                                          
012140*-----------------------------------------------------------------        
012150* SECTION 3 - REGIONAL BREAKDOWN, PLUS THE CATEGORY-BY-REGION             
012160* NESTED TABLE (SA-124).  CAT-IDX STILL POINTS AT THIS SALE'S             
012170* CATEGORY SLOT FROM THE PERFORM JUST ABOVE IN 2000-MAINLINE.             
012180*-----------------------------------------------------------------        
012190 2500-ACCUM-REGION.                                                       
012200     MOVE 1 TO REG-IDX.                                                   
012210     PERFORM 2510-FIND-REGION THRU 2510-EXIT                              
012220         UNTIL REG-IDX > REG-OCCUPIED                                     
012230            OR REG-KEY (REG-IDX) = I-REGION.                              
012240                                                                          
012250     IF REG-IDX > REG-OCCUPIED                                            
012260         ADD 1 TO REG-OCCUPIED                                            
012270         MOVE REG-OCCUPIED TO REG-IDX                                     
012280         MOVE I-REGION TO REG-KEY (REG-IDX)                               
012290     END-IF.                                                              
012300                                                                          
012310*   REG-QTY-TOTAL IS CARRIED BUT, LIKE SLP-QTY-TOTAL BELOW, NEVER         
012320*   PRINTED - ONLY REVENUE AND AVERAGE ORDER VALUE APPEAR ON THE          
012330*   REGIONAL-ANALYSIS SECTION.                                            
012340     ADD I-TOTAL-AMOUNT TO REG-REVENUE   (REG-IDX).                       
012350     ADD 1               TO REG-COUNT     (REG-IDX).                      
012360     ADD I-QUANTITY     TO REG-QTY-TOTAL (REG-IDX).                       
012370                                                                          
012380*   THE CROSS-TAB CELL IS UPDATED RIGHT HERE, NOT IN A SEPARATE           
012390*   PARAGRAPH - BOTH SUBSCRIPTS (CAT-IDX AND REG-IDX) ARE ALREADY         
012400*   SITTING IN WORKING-STORAGE AT THIS POINT, SO THERE IS NO NEED         
012410*   TO SEARCH EITHER TABLE AGAIN.                                         
012420     ADD I-TOTAL-AMOUNT                                                   
012430         TO CATREG-REVENUE (CAT-IDX, REG-IDX).                            
012440                                                                          
012450*   SAME ONE-STATEMENT SHAPE AS 2410-FIND-CATEGORY ABOVE.                 
012460 2510-FIND-REGION.                                                        
012470     ADD 1 TO REG-IDX.                                                    
012480                                                                          
012490 2510-EXIT.                                                               
012500     EXIT.                                                                
012510                                                                          
012520                                                                          
012530*-----------------------------------------------------------------        
012540* SECTION 4 - SALESPERSON BREAKDOWN (SORTED LATER, SEE 3300).             
012550*-----------------------------------------------------------------        
012560*   SAME SEARCH-OR-INSERT SHAPE AS 2400-ACCUM-CATEGORY AND                
012570*   2500-ACCUM-REGION ABOVE - NO CROSS-TAB HERE, SINCE NOTHING            
012580*   ON THE REPORT BREAKS SALESPERSON DOWN BY ANY OTHER DIMENSION.         
012590 2600-ACCUM-SALESPERSON.                                                  
012600     MOVE 1 TO SLP-IDX.                                                   
012610     PERFORM 2610-FIND-SALESPERSON THRU 2610-EXIT                         
012620         UNTIL SLP-IDX > SLP-OCCUPIED                                     
012630            OR SLP-KEY (SLP-IDX) = I-SALESPERSON.                         
012640                                                                          
012650     IF SLP-IDX > SLP-OCCUPIED                                            
012660         ADD 1 TO SLP-OCCUPIED                                            
012670         MOVE SLP-OCCUPIED TO SLP-IDX                                     
012680         MOVE I-SALESPERSON TO SLP-KEY (SLP-IDX)                          
012690     END-IF.                                                              
012700                                                                          
012710*   SLP-QTY-TOTAL IS CARRIED HERE BUT NEVER PRINTED - ONLY                
012720*   REVENUE AND TRANSACTION COUNT APPEAR ON THE SALESPERSON-              
012730*   PERFORMANCE SECTION (SEE 4310-PRINT-ONE-SALESPERSON).                 
012740     ADD I-TOTAL-AMOUNT TO SLP-REVENUE   (SLP-IDX).                       
012750     ADD 1               TO SLP-COUNT     (SLP-IDX).                      
012760     ADD I-QUANTITY     TO SLP-QTY-TOTAL (SLP-IDX).                       
012770                                                                          
012780*   SAME ONE-STATEMENT SHAPE AS 2410/2510 ABOVE.                          
012790 2610-FIND-SALESPERSON.                                                   
012800     ADD 1 TO SLP-IDX.                                                    
012810                                                                          
012820 2610-EXIT.                                                               
012830     EXIT.                                                                
012840                                                                          
012850                                                                          
012860*-----------------------------------------------------------------        
012870* SECTION 5 - MONTHLY BREAKDOWN.  MON-TOTAL-TABLE IS DIRECT-              
012880* INDEXED BY CALENDAR MONTH NUMBER, SO NO SEARCH IS NEEDED.               
012890*-----------------------------------------------------------------        
012900* UNLIKE CATEGORY/REGION/SALESPERSON/PRODUCT, THE MONTH KEY IS            
012910* ALREADY A SMALL INTEGER 1-12 - MOVING IT STRAIGHT INTO SUB-I            
012920* AND USING IT AS THE SUBSCRIPT IS SIMPLER AND FASTER THAN A              
012930* LINEAR SEARCH WOULD BE, AND MON-OCCUPIED STILL TRACKS HOW MANY          
012940* OF THE 12 SLOTS HAVE SEEN AT LEAST ONE SALE.                            
012950*-----------------------------------------------------------------        
012960 2700-ACCUM-MONTH.                                                        
012970     MOVE I-SALE-MONTH TO SUB-I.                                          
012980                                                                          
012990*   MON-COUNT OF ZERO MEANS THIS IS THE FIRST TRANSACTION SEEN            
013000*   FOR THIS CALENDAR MONTH - BUMP THE DISTINCT-MONTH COUNT AND           
013010*   RECORD THE MONTH NUMBER AS ITS OWN KEY BEFORE THE ADDS BELOW          
013020*   TOUCH THE SLOT FOR THE FIRST TIME.                                    
013030     IF MON-COUNT (SUB-I) = ZERO                                          
013040         ADD 1 TO MON-OCCUPIED                                            
013050         MOVE I-SALE-MONTH TO MON-KEY (SUB-I)                             
013060     END-IF.                                                              
013070                                                                          
013080*   SAME THREE-ACCUMULATOR SHAPE AS EVERY OTHER BREAKDOWN TABLE -         
013090*   REVENUE, COUNT, AND A QTY TOTAL THAT (AGAIN) NEVER MAKES IT TO        
013100*   THE PRINTED MONTHLY-ANALYSIS LINE.                                    
013110     ADD I-TOTAL-AMOUNT TO MON-REVENUE   (SUB-I).                         
013120     ADD 1               TO MON-COUNT     (SUB-I).                        
013130     ADD I-QUANTITY     TO MON-QTY-TOTAL (SUB-I).                         
013140                                                                          
013150                                                                          
013160*-----------------------------------------------------------------        
013170* SECTION 6 - TOP-5 SALES, KEPT AS A RUNNING 5-SLOT INSERTION             
013180* TABLE, DESCENDING BY AMOUNT.  STRICT '>' AT THE GATE BELOW              
013190* KEEPS AN EARLIER TIE AHEAD OF A LATER ONE - SA-157.                     
013200*-----------------------------------------------------------------        
013210* ONCE THE TABLE HAS FIVE ENTRIES, ONLY A SALE THAT BEATS THE             
013220* CURRENT FIFTH-PLACE AMOUNT IS WORTH INSERTING - ANYTHING ELSE           
013230* WOULD JUST FALL OFF THE BOTTOM IMMEDIATELY, SO THE GATE SAVES           
013240* THE SHIFT WORK FOR THE COMMON CASE OF AN UNREMARKABLE SALE.             
013250*-----------------------------------------------------------------        
013260 2800-ACCUM-TOP-5.                                                        
013270*   EVERY TRANSACTION IS OFFERED TO THE TABLE - MOST ARE TURNED           
013280*   AWAY BY THE ELSE BRANCH BELOW WITHOUT EVER TOUCHING 2810.             
013290     IF TOP5-COUNT < 5                                                    
013300         PERFORM 2810-INSERT-TOP-5                                        
013310     ELSE                                                                 
013320         IF I-TOTAL-AMOUNT > TOP5-AMOUNT (5)                              
013330             PERFORM 2810-INSERT-TOP-5                                    
013340         END-IF                                                           
013350     END-IF.                                                              
013360                                                                          
013370*   GROWS THE TABLE UNTIL IT REACHES FIVE ENTRIES, THEN SHIFTS            
013380*   EVERYTHING FROM THE INSERTION POINT DOWN ONE SLOT TO MAKE             
013390*   ROOM - THE OLD FIFTH ENTRY, IF THE TABLE WAS ALREADY FULL,            
013400*   IS OVERWRITTEN BY THE SHIFT AND IS GONE.                              
013410 2810-INSERT-TOP-5.                                                       
013420     IF TOP5-COUNT < 5                                                    
013430         ADD 1 TO TOP5-COUNT                                              
013440     END-IF.                                                              
013450                                                                          
013460     MOVE TOP5-COUNT TO TOP5-IDX.                                         
013470     PERFORM 2820-SHIFT-TOP-5 THRU 2820-EXIT                              
013480         UNTIL TOP5-IDX = 1                                               
013490            OR TOP5-AMOUNT (TOP5-IDX - 1)                                 
013500                  >= I-TOTAL-AMOUNT.                                      
013510                                                                          
013520     MOVE I-TOTAL-AMOUNT TO TOP5-AMOUNT      (TOP5-IDX).                  
013530     MOVE I-PRODUCT-NAME TO TOP5-PRODUCT     (TOP5-IDX).                  
013540     MOVE I-SALESPERSON  TO TOP5-SALESPERSON (TOP5-IDX).                  
013550                                                                          
013560* SLIDES ONE ENTRY DOWN TO MAKE ROOM FOR THE NEW ONE, WORKING             
013570* BACKWARD FROM THE INSERTION POINT TOWARD SLOT 1.                        
013580 2820-SHIFT-TOP-5.                                                        
013590     MOVE TOP5-ENTRY (TOP5-IDX - 1)                                       
013600         TO TOP5-ENTRY (TOP5-IDX).                                        
013610     SUBTRACT 1 FROM TOP5-IDX.                                            
013620                                                                          
013630 2820-EXIT.                                                               
013640     EXIT.                                                                
013650                                                                          
013660                                                                          
013670*-----------------------------------------------------------------        
013680* SECTION 7 - DISTINCT PRODUCT TABLE (NAME + RUNNING QTY).  SAME          
013690* SEARCH-OR-INSERT SHAPE AS THE CATEGORY/REGION TABLES ABOVE.             
013700*-----------------------------------------------------------------        
013710 2900-ACCUM-PRODUCT.                                                      
013720     MOVE 1 TO PRODUCT-IDX.                                               
013730     PERFORM 2910-FIND-PRODUCT THRU 2910-EXIT                             
013740         UNTIL PRODUCT-IDX > PRODUCT-OCCUPIED                             
013750            OR PRODUCT-NAME-T (PRODUCT-IDX)                               
013760                  = I-PRODUCT-NAME.                                       
013770                                                                          
013780     IF PRODUCT-IDX > PRODUCT-OCCUPIED                                    
013790         ADD 1 TO PRODUCT-OCCUPIED                                        
013800         MOVE PRODUCT-OCCUPIED TO PRODUCT-IDX                             
013810         MOVE I-PRODUCT-NAME                                              
013820             TO PRODUCT-NAME-T (PRODUCT-IDX)                              
013830         MOVE ZERO TO PRODUCT-QTY-TOTAL (PRODUCT-IDX)                     
013840     END-IF.                                                              
013850                                                                          
013860*   REVENUE IS NOT TRACKED PER PRODUCT - SECTION 7 ONLY REPORTS           
013870*   THE DISTINCT PRODUCT COUNT AND THE ALPHA NAME LIST (SEE               
013880*   3500-SORT-PRODUCT-NAMES), SO RUNNING QUANTITY IS ALL THIS             
013890*   TABLE HAS EVER NEEDED TO CARRY.                                       
013900     ADD I-QUANTITY TO PRODUCT-QTY-TOTAL (PRODUCT-IDX).                   
013910                                                                          
013920* BODY OF THE SEARCH LOOP ABOVE, SAME STYLE AS 2410/2510/2610.            
013930*   SAME ONE-STATEMENT SEARCH-LOOP-BODY SHAPE AS 2410/2510/2610           
013940*   ABOVE.                                                                
013950 2910-FIND-PRODUCT.                                                       
013960     ADD 1 TO PRODUCT-IDX.                                                
013970                                                                          
013980 2910-EXIT.                                                               
013990     EXIT.                                                                
014000*-----------------------------------------------------------------        
014010* CATEGORY PERCENT-OF-TOTAL AND THE BEST-SELLING CATEGORY -               
014020* REQ SA-151.  TOTAL REVENUE OF ZERO YIELDS A ZERO PERCENT RATHER         
014030* THAN ABORTING (FIXED 08/19/91, WAS TRUNCATING - SA-131).                
014040*-----------------------------------------------------------------        
014050* RUNS AFTER THE WHOLE EXTRACT HAS BEEN LOADED, SO C-TOTAL-               
014060* REVENUE IS FINAL AND EACH CATEGORY'S SHARE CAN BE COMPUTED IN           
014070* ONE PASS OVER CAT-TOTAL-TABLE.                                          
014080*-----------------------------------------------------------------        
014090 3100-CALC-CATEGORY-PCT.                                                  
014100     MOVE SPACES TO C-BEST-CATEGORY-NAME.                                 
014110     MOVE ZERO   TO C-BEST-CATEGORY-REVENUE.                              
014120     PERFORM 3110-CALC-ONE-CATEGORY-PCT                                   
014130         VARYING CAT-IDX FROM 1 BY 1                                      
014140         UNTIL CAT-IDX > CAT-OCCUPIED.                                    
014150                                                                          
014160* ONE TABLE ENTRY'S PERCENT-OF-TOTAL, PLUS A RUNNING CHECK FOR            
014170* THE HIGHEST-REVENUE CATEGORY SEEN SO FAR.                               
014180 3110-CALC-ONE-CATEGORY-PCT.                                              
014190     IF C-TOTAL-REVENUE = ZERO                                            
014200         MOVE ZERO TO CAT-PERCENT (CAT-IDX)                               
014210     ELSE                                                                 
014220         COMPUTE CAT-PERCENT (CAT-IDX) ROUNDED =                          
014230             (CAT-REVENUE (CAT-IDX) / C-TOTAL-REVENUE)                    
014240                 * 100                                                    
014250     END-IF.                                                              
014260                                                                          
014270*   STRICT '>' RATHER THAN '>=' - ON A REVENUE TIE THE FIRST              
014280*   CATEGORY SEEN KEEPS THE BEST-CATEGORY CALLOUT, THE SAME TIE-          
014290*   BREAK RULE THE TOP-5 TABLE USES IN 2800-ACCUM-TOP-5.                  
014300     IF CAT-REVENUE (CAT-IDX) > C-BEST-CATEGORY-REVENUE                   
014310         MOVE CAT-REVENUE (CAT-IDX)                                       
014320             TO C-BEST-CATEGORY-REVENUE                                   
014330         MOVE CAT-KEY (CAT-IDX)     TO C-BEST-CATEGORY-NAME               
014340     END-IF.                                                              
014350                                                                          
014360                                                                          
014370*-----------------------------------------------------------------        
014380* REGIONAL AVERAGE ORDER VALUE - REQ SA-119.                              
014390*-----------------------------------------------------------------        
014400* A STRAIGHT REVENUE-OVER-COUNT DIVIDE, GUARDED AGAINST A ZERO            
014410* COUNT THE SAME WAY THE OVERALL AVERAGE ORDER VALUE IS GUARDED           
014420* IN 4000-PRINT-BASIC-METRICS, THOUGH IN PRACTICE A REGION                
014430* ENTRY ONLY EXISTS IN THE TABLE BECAUSE AT LEAST ONE SALE                
014440* CREATED IT.                                                             
014450*-----------------------------------------------------------------        
014460 3200-CALC-REGION-AVERAGES.                                               
014470     PERFORM 3210-CALC-ONE-REGION-AVG                                     
014480         VARYING REG-IDX FROM 1 BY 1                                      
014490         UNTIL REG-IDX > REG-OCCUPIED.                                    
014500                                                                          
014510* ONE TABLE ENTRY'S AVERAGE ORDER VALUE, REACHED BY SUBSCRIPT             
014520* REG-IDX SET BY THE PERFORM VARYING IN 3200 ABOVE.                       
014530*   REG-IDX SET BY THE PERFORM VARYING IN 3200 ABOVE.                     
014540 3210-CALC-ONE-REGION-AVG.                                                
014550     IF REG-COUNT (REG-IDX) = ZERO                                        
014560         MOVE ZERO TO REG-AVG-ORDER (REG-IDX)                             
014570     ELSE                                                                 
014580         COMPUTE REG-AVG-ORDER (REG-IDX) ROUNDED =                        
014590             REG-REVENUE (REG-IDX)                                        
014600                 / REG-COUNT (REG-IDX)                                    
014610     END-IF.                                                              
014620                                                                          
014630                                                                          
014640*-----------------------------------------------------------------        
014650* SALESPERSON TABLE - FIND THE TOP PERFORMER, THEN A STABLE               
014660* DESCENDING BUBBLE SORT ON REVENUE FOR THE PRINTED RANKING.              
014670*-----------------------------------------------------------------        
014680* THE TOP-PERFORMER SCAN AND THE SORT ARE TWO SEPARATE PASSES             
014690* RATHER THAN ONE, SINCE THE TOP PERFORMER IS ALSO NEEDED BY              
014700* 4300-PRINT-SALESPERSON-PERFORMANCE WHETHER OR NOT THE TABLE             
014710* ENDS UP SORTED IN TIME - KEEPING THEM SEPARATE MEANS NEITHER            
014720* ONE DEPENDS ON THE OTHER HAVING RUN FIRST.                              
014730*-----------------------------------------------------------------        
014740 3300-SORT-SALESPERSON-TABLE.                                             
014750     MOVE ZERO   TO C-BEST-SALESPERSON-REV.                               
014760     MOVE SPACES TO C-BEST-SALESPERSON-NAME.                              
014770     PERFORM 3310-FIND-BEST-SALESPERSON                                   
014780         VARYING SLP-IDX FROM 1 BY 1                                      
014790         UNTIL SLP-IDX > SLP-OCCUPIED.                                    
014800                                                                          
014810     PERFORM 3320-BUBBLE-PASS-SALESPERSON                                 
014820         VARYING SUB-I FROM 1 BY 1                                        
014830         UNTIL SUB-I >= SLP-OCCUPIED.                                     
014840                                                                          
014850*   SAME STRICT-'>' TIE-BREAK AS 3110-CALC-ONE-CATEGORY-PCT ABOVE.        
014860 3310-FIND-BEST-SALESPERSON.                                              
014870     IF SLP-REVENUE (SLP-IDX) > C-BEST-SALESPERSON-REV                    
014880         MOVE SLP-REVENUE (SLP-IDX)                                       
014890             TO C-BEST-SALESPERSON-REV                                    
014900         MOVE SLP-KEY (SLP-IDX)                                           
014910             TO C-BEST-SALESPERSON-NAME                                   
014920     END-IF.                                                              
014930                                                                          
014940* ONE OUTER BUBBLE-SORT PASS - SUB-I COUNTS HOW MANY PASSES HAVE          
014950* RUN, WHICH ALSO SHRINKS THE UNSORTED TAIL THE INNER PASS HAS            
014960* TO COVER (SEE 3330 BELOW).                                              
014970* INNER PASS BODY - SUB-J WALKS FROM 1 UP TO THE EDGE OF THE              
014980* UNSORTED TAIL (SLP-OCCUPIED - SUB-I), COMPARING EACH ADJACENT           
014990* PAIR IN TURN.                                                           
015000 3320-BUBBLE-PASS-SALESPERSON.                                            
015010     PERFORM 3330-BUBBLE-COMPARE-SALESPERSON                              
015020         VARYING SUB-J FROM 1 BY 1                                        
015030         UNTIL SUB-J > SLP-OCCUPIED - SUB-I.                              
015040                                                                          
015050* COMPARES TWO ADJACENT ENTRIES AND SWAPS THEM THROUGH SLP-SWAP-          
015060* ENTRY IF THEY ARE OUT OF DESCENDING-REVENUE ORDER.                      
015070*   SUB-J AND SUB-J + 1 ARE THE TWO ADJACENT ENTRIES UNDER TEST           
015080*   THIS PASS.                                                            
015090 3330-BUBBLE-COMPARE-SALESPERSON.                                         
015100     IF SLP-REVENUE (SUB-J) < SLP-REVENUE (SUB-J + 1)                     
015110         MOVE SLP-ENTRY (SUB-J)     TO SLP-SWAP-ENTRY                     
015120         MOVE SLP-ENTRY (SUB-J + 1)                                       
015130             TO SLP-ENTRY (SUB-J)                                         
015140         MOVE SLP-SWAP-ENTRY                                              
015150             TO SLP-ENTRY (SUB-J + 1)                                     
015160     END-IF.                                                              
015170                                                                          
015180                                                                          
015190*-----------------------------------------------------------------        
015200* MONTH-OVER-MONTH GROWTH - REQ SA-151.  "PREVIOUS MONTH" MEANS           
015210* THE NEAREST EARLIER MONTH THAT ACTUALLY HAS DATA, NOT                   
015220* NECESSARILY THE PRIOR CALENDAR MONTH.  THE FIRST MONTH WITH             
015230* DATA AND ANY TRANSITION OFF A ZERO-REVENUE MONTH ARE BOTH               
015240* SKIPPED, NOT ZERO-FILLED.                                               
015250*-----------------------------------------------------------------        
015260* WALKS JANUARY THROUGH DECEMBER IN ORDER, CARRYING FORWARD THE           
015270* INDEX AND REVENUE OF THE LAST DATA-BEARING MONTH SEEN SO FAR            
015280* IN PREV-MONTH-IDX/C-PREV-MONTH-REVENUE - A PLAIN RUNNING                
015290* "LAST GOOD VALUE" PATTERN, NOT A TABLE LOOKUP.                          
015300*-----------------------------------------------------------------        
015310 3400-CALC-MONTH-GROWTH.                                                  
015320     MOVE ZERO TO PREV-MONTH-IDX.                                         
015330     MOVE ZERO TO C-PREV-MONTH-REVENUE.                                   
015340     PERFORM 3410-CALC-ONE-MONTH-GROWTH                                   
015350         VARYING SUB-I FROM 1 BY 1                                        
015360         UNTIL SUB-I > 12.                                                
015370                                                                          
015380* ONE CALENDAR MONTH'S GROWTH CALCULATION.  NOTHING HAPPENS FOR           
015390* A MONTH WITH NO SALES (MON-COUNT = ZERO) - IT IS NEITHER A              
015400* BASE NOR A TARGET FOR GROWTH.  GROWTH-VALID-SW IS ONLY SET              
015410* WHEN BOTH A PRIOR DATA-BEARING MONTH EXISTS AND ITS REVENUE             
015420* WAS NONZERO.                                                            
015430 3410-CALC-ONE-MONTH-GROWTH.                                              
015440     IF MON-COUNT (SUB-I) NOT = ZERO                                      
015450*       THE GROWTH RATE ITSELF ONLY COMPUTES WHEN BOTH NESTED             
015460*       CONDITIONS HOLD - A PRIOR DATA-BEARING MONTH EXISTS AND           
015470*       ITS REVENUE WAS NOT ZERO - OTHERWISE GROWTH-VALID-SW IS           
015480*       LEFT AT ITS DEFAULT 'N' AND 4410-PRINT-ONE-MONTH PRINTS           
015490*       'N/A' INSTEAD OF A PERCENT.                                       
015500         IF PREV-MONTH-IDX NOT = ZERO                                     
015510             IF C-PREV-MONTH-REVENUE NOT = ZERO                           
015520                 COMPUTE GROWTH-RATE (SUB-I) ROUNDED =                    
015530                     ((MON-REVENUE (SUB-I)                                
015540                         - C-PREV-MONTH-REVENUE)                          
015550                        / C-PREV-MONTH-REVENUE) * 100                     
015560                 MOVE 'Y' TO GROWTH-VALID-SW (SUB-I)                      
015570             END-IF                                                       
015580         END-IF                                                           
015590*       CARRY THIS MONTH FORWARD AS THE BASE FOR THE NEXT                 
015600*       DATA-BEARING MONTH, REGARDLESS OF WHETHER GROWTH COULD            
015610*       BE COMPUTED FOR IT.                                               
015620         MOVE SUB-I TO PREV-MONTH-IDX                                     
015630         MOVE MON-REVENUE (SUB-I) TO C-PREV-MONTH-REVENUE                 
015640     END-IF.                                                              
015650                                                                          
015660                                                                          
015670*-----------------------------------------------------------------        
015680* PRODUCT TABLE - FIND THE TOP PRODUCT BY QUANTITY, SORT THE              
015690* DISTINCT NAMES ALPHABETICALLY, AND BUILD THE COMMA-JOINED LIST          
015700* FOR SECTION 7 - REQ SA-163.                                             
015710*-----------------------------------------------------------------        
015720* THREE SEPARATE PASSES OVER PRODUCT-TABLE - FIND THE BEST                
015730* PRODUCT BY QUANTITY, BUBBLE-SORT THE ENTRIES INTO ALPHA ORDER,          
015740* THEN WALK THE NOW-SORTED TABLE ONE MORE TIME TO BUILD THE               
015750* COMMA-JOINED DISPLAY STRING.  THE THIRD PASS MUST COME AFTER            
015760* THE SORT OR THE PRINTED LIST WOULD NOT BE ALPHABETICAL.                 
015770*-----------------------------------------------------------------        
015780 3500-SORT-PRODUCT-NAMES.                                                 
015790     MOVE SPACES TO C-BEST-PRODUCT-NAME.                                  
015800     MOVE ZERO   TO C-BEST-PRODUCT-QTY.                                   
015810     PERFORM 3510-FIND-BEST-PRODUCT                                       
015820         VARYING PRODUCT-IDX FROM 1 BY 1                                  
015830         UNTIL PRODUCT-IDX > PRODUCT-OCCUPIED.                            
015840                                                                          
015850     PERFORM 3520-BUBBLE-PASS-PRODUCT                                     
015860         VARYING SUB-I FROM 1 BY 1                                        
015870         UNTIL SUB-I >= PRODUCT-OCCUPIED.                                 
015880                                                                          
015890     MOVE SPACES TO PRODUCT-LIST-TEXT.                                    
015900     MOVE 1      TO PRODUCT-LIST-PTR.                                     
015910     PERFORM 3530-BUILD-PRODUCT-LIST                                      
015920         VARYING PRODUCT-IDX FROM 1 BY 1                                  
015930         UNTIL PRODUCT-IDX > PRODUCT-OCCUPIED.                            
015940                                                                          
015950* TRACKS THE HIGHEST PRODUCT-QTY-TOTAL SEEN SO FAR - QUANTITY,            
015960* NOT REVENUE, SINCE SA-163 ASKED FOR "TOP PRODUCT BY UNITS               
015970* MOVED" SPECIFICALLY.                                                    
015980*   QTY COMPARE, NOT REVENUE - PRODUCT-TOTAL-TABLE HAS NEVER              
015990*   CARRIED A REVENUE FIGURE (SEE 2900-ACCUM-PRODUCT).                    
016000 3510-FIND-BEST-PRODUCT.                                                  
016010     IF PRODUCT-QTY-TOTAL (PRODUCT-IDX)                                   
016020           > C-BEST-PRODUCT-QTY                                           
016030         MOVE PRODUCT-QTY-TOTAL (PRODUCT-IDX)                             
016040             TO C-BEST-PRODUCT-QTY                                        
016050         MOVE PRODUCT-NAME-T   (PRODUCT-IDX)                              
016060             TO C-BEST-PRODUCT-NAME                                       
016070     END-IF.                                                              
016080                                                                          
016090* SAME BUBBLE-SORT SHAPE AS 3320 ABOVE, BUT COMPARING PRODUCT             
016100* NAME ALPHABETICALLY RATHER THAN SALESPERSON REVENUE                     
016110* DESCENDING - REQ SA-163 ASKED FOR THE PRODUCT LIST IN ALPHA             
016120* ORDER, NOT BY VOLUME.                                                   
016130* INNER PASS BODY FOR THE PRODUCT-NAME SORT - SAME SUB-J WALK AS          
016140* 3320 ABOVE, JUST AGAINST PRODUCT-OCCUPIED INSTEAD OF                    
016150* SLP-OCCUPIED.                                                           
016160 3520-BUBBLE-PASS-PRODUCT.                                                
016170     PERFORM 3525-BUBBLE-COMPARE-PRODUCT                                  
016180         VARYING SUB-J FROM 1 BY 1                                        
016190         UNTIL SUB-J > PRODUCT-OCCUPIED - SUB-I.                          
016200                                                                          
016210*   ALPHA COMPARE ON PRODUCT-NAME-T, ASCENDING - THE OPPOSITE             
016220*   SENSE FROM 3330'S DESCENDING-REVENUE COMPARE ABOVE, SINCE             
016230*   SA-163 CALLS FOR THE PRODUCT LIST A-TO-Z RATHER THAN RANKED.          
016240 3525-BUBBLE-COMPARE-PRODUCT.                                             
016250     IF PRODUCT-NAME-T (SUB-J)                                            
016260           > PRODUCT-NAME-T (SUB-J + 1)                                   
016270         MOVE PRODUCT-ENTRY (SUB-J)                                       
016280             TO PRODUCT-SWAP-ENTRY                                        
016290         MOVE PRODUCT-ENTRY (SUB-J + 1)                                   
016300             TO PRODUCT-ENTRY (SUB-J)                                     
016310         MOVE PRODUCT-SWAP-ENTRY                                          
016320             TO PRODUCT-ENTRY (SUB-J + 1)                                 
016330     END-IF.                                                              
016340                                                                          
016350* APPENDS ONE PRODUCT NAME TO PRODUCT-LIST-TEXT, WITH A LEADING           
016360* ', ' SEPARATOR ON EVERY ENTRY EXCEPT THE FIRST - THE STRING             
016370* POINTER (PRODUCT-LIST-PTR) CARRIES FORWARD FROM ONE CALL TO             
016380* THE NEXT SO EACH NAME LANDS RIGHT AFTER THE PREVIOUS ONE.               
016390*   PRODUCT-LIST-PTR IS NEVER RESET INSIDE THIS PARAGRAPH - IT            
016400*   ONLY GOES BACK TO 1 ONCE, IN 3500-SORT-PRODUCT-NAMES BEFORE           
016410*   THE PERFORM THAT CALLS THIS PARAGRAPH ONCE PER PRODUCT.               
016420 3530-BUILD-PRODUCT-LIST.                                                 
016430     IF PRODUCT-IDX > 1                                                   
016440         STRING ', ' DELIMITED BY SIZE                                    
016450                PRODUCT-NAME-T (PRODUCT-IDX)                              
016460                    DELIMITED BY SPACE                                    
016470             INTO PRODUCT-LIST-TEXT                                       
016480             WITH POINTER PRODUCT-LIST-PTR                                
016490         END-STRING                                                       
016500     ELSE                                                                 
016510         STRING PRODUCT-NAME-T (PRODUCT-IDX)                              
016520                    DELIMITED BY SPACE                                    
016530             INTO PRODUCT-LIST-TEXT                                       
016540             WITH POINTER PRODUCT-LIST-PTR                                
016550         END-STRING                                                       
016560     END-IF.                                                              
016570*-----------------------------------------------------------------        
016580* CALCULATE THE DERIVED FIGURES, PRINT THE HEADING, THEN THE              
016590* EIGHT REPORT SECTIONS IN ORDER, AND CLOSE THE FILES.  NOTHING           
016600* HERE RUNS WHEN THE LOAD ABORTED - SEE 0000-CBLANL06.                    
016610*-----------------------------------------------------------------        
016620* THE FIVE CALC PARAGRAPHS MUST RUN BEFORE ANY PRINTING STARTS -          
016630* CATEGORY PERCENT, REGION AVERAGE, THE SALESPERSON SORT, MONTH-          
016640* OVER-MONTH GROWTH AND THE PRODUCT-NAME SORT ALL DEPEND ON THE           
016650* FULL EXTRACT HAVING BEEN LOADED INTO THE BREAKDOWN TABLES.  THE         
016660* EIGHT PRINT PARAGRAPHS THEN RUN IN THE FIXED SECTION ORDER THE          
016670* REPORT LAYOUT HAS USED SINCE REQ SA-114.                                
016680*-----------------------------------------------------------------        
016690 3000-CLOSING.                                                            
016700*   CALC PARAGRAPHS FIRST, IN NO PARTICULAR ORDER RELATIVE TO             
016710*   EACH OTHER - EACH ONE ONLY TOUCHES ITS OWN BREAKDOWN TABLE,           
016720*   SO THERE IS NO DEPENDENCY BETWEEN THEM.                               
016730     PERFORM 3100-CALC-CATEGORY-PCT.                                      
016740     PERFORM 3200-CALC-REGION-AVERAGES.                                   
016750     PERFORM 3300-SORT-SALESPERSON-TABLE.                                 
016760     PERFORM 3400-CALC-MONTH-GROWTH.                                      
016770     PERFORM 3500-SORT-PRODUCT-NAMES.                                     
016780                                                                          
016790*   PRINT PARAGRAPHS SECOND, IN THE FIXED SECTION-NUMBER ORDER            
016800*   THE REPORT HAS USED SINCE SA-114 - HEADING, THEN SECTIONS             
016810*   1 THROUGH 8.                                                          
016820     PERFORM 3900-PRINT-HEADING.                                          
016830     PERFORM 4000-PRINT-BASIC-METRICS.                                    
016840     PERFORM 4100-PRINT-CATEGORY-ANALYSIS.                                
016850     PERFORM 4200-PRINT-REGIONAL-ANALYSIS.                                
016860     PERFORM 4300-PRINT-SALESPERSON-PERFORMANCE.                          
016870     PERFORM 4400-PRINT-MONTHLY-ANALYSIS.                                 
016880     PERFORM 4500-PRINT-TOP-5-SALES.                                      
016890     PERFORM 4600-PRINT-PRODUCT-ANALYSIS.                                 
016900     PERFORM 4700-PRINT-STATISTICAL-SUMMARY.                              
016910                                                                          
016920*   BOTH FILES CLOSE HERE, UNCONDITIONALLY - A CLEAN RUN ALWAYS           
016930*   REACHES THIS POINT THROUGH 0000-CBLANL06'S ELSE BRANCH.               
016940     CLOSE SALES-IN.                                                      
016950     CLOSE SALES-PRTOUT.                                                  
016960                                                                          
016970                                                                          
016980*-----------------------------------------------------------------        
016990* TITLE BLOCK AT THE TOP OF THE REPORT - PRINTED ONCE (SA-114).           
017000*-----------------------------------------------------------------        
017010* THE RUN DATE IS SLICED OUT OF RUN-DATE BYTE BY BYTE INTO                
017020* O-TL2-RUN-DATE RATHER THAN EDITED WITH A PICTURE CLAUSE, SINCE          
017030* RUN-DATE IS ALREADY FOUR SEPARATE NUMERIC FIELDS (CENTURY, YY,          
017040* MM, DD) BUILT BACK IN 1000-INIT - SEE ALSO 9999-ABORT-RTN,              
017050* WHICH BUILDS THE SAME STRING THE SAME WAY FOR A HALF-PRINTED            
017060* ABORTED-RUN TITLE BLOCK.                                                
017070*-----------------------------------------------------------------        
017080 3900-PRINT-HEADING.                                                      
017090*   BUILD THE MM/DD/CCYY STRING ONE REFERENCE-MODIFIED SLICE AT A         
017100*   TIME - FASTER TO READ THAN A PICTURE-CLAUSE EDIT SINCE THE            
017110*   FOUR SOURCE FIELDS ARE ALREADY SEPARATE.                              
017120     MOVE RUN-MM        TO O-TL2-RUN-DATE (1:2).                          
017130     MOVE '/'               TO O-TL2-RUN-DATE (3:1).                      
017140     MOVE RUN-DD        TO O-TL2-RUN-DATE (4:2).                          
017150     MOVE '/'               TO O-TL2-RUN-DATE (6:1).                      
017160     MOVE RUN-CENTURY   TO O-TL2-RUN-DATE (7:2).                          
017170     MOVE RUN-YY        TO O-TL2-RUN-DATE (9:2).                          
017180                                                                          
017190*   TOP-OF-FORM IS THE SPECIAL-NAMES CHANNEL SET UP IN THE                
017200*   ENVIRONMENT DIVISION - IT SKIPS TO THE TOP OF A NEW PAGE ON           
017210*   THE PRINTER RATHER THAN JUST ADVANCING A FIXED LINE COUNT.            
017220     WRITE PRTLINE FROM TITLE-LINE-1                                      
017230         AFTER ADVANCING TOP-OF-FORM.                                     
017240     WRITE PRTLINE FROM TITLE-LINE-2                                      
017250         AFTER ADVANCING 1 LINE.                                          
017260*   BLANK SEPARATOR LINE BETWEEN THE TITLE BLOCK AND THE FIRST            
017270*   REPORT SECTION - EVERY SUBSEQUENT SECTION OPENS WITH ITS OWN          
017280*   ADVANCING-3-LINES SECTION-HEAD-LINE INSTEAD, SO THIS IS THE           
017290*   ONLY EXPLICIT BLANK-LINE WRITE AT THE TOP OF THE REPORT.              
017300     WRITE PRTLINE FROM BLANK-LINE                                        
017310         AFTER ADVANCING 1 LINE.                                          
017320                                                                          
017330                                                                          
017340*-----------------------------------------------------------------        
017350* SECTION 1 - BASIC SALES METRICS.                                        
017360*-----------------------------------------------------------------        
017370* THE FIRST SECTION PRINTED AND THE SIMPLEST - STRAIGHT RUN               
017380* TOTALS CARRIED IN BASIC-METRICS, NO TABLE LOOKUPS INVOLVED.             
017390* AVERAGE ORDER VALUE IS COMPUTED HERE RATHER THAN DURING THE             
017400* LOAD PASS SINCE IT DEPENDS ON THE FINAL SALE COUNT, WHICH IS            
017410* NOT KNOWN UNTIL THE WHOLE EXTRACT HAS BEEN READ.                        
017420*-----------------------------------------------------------------        
017430 4000-PRINT-BASIC-METRICS.                                                
017440*   SECTION-HEAD-LINE ADVANCES ONLY 2 LINES HERE, NOT THE USUAL 3         
017450*   - IT FOLLOWS DIRECTLY AFTER THE TITLE BLOCK'S OWN BLANK LINE          
017460*   RATHER THAN AFTER ANOTHER SECTION'S LAST DETAIL LINE.                 
017470     MOVE 1 TO O-SH-NUMBER.                                               
017480     MOVE 'BASIC SALES METRICS' TO O-SH-TEXT.                             
017490     WRITE PRTLINE FROM SECTION-HEAD-LINE                                 
017500         AFTER ADVANCING 2 LINES.                                         
017510                                                                          
017520*   TOTAL TRANSACTION COUNT FOR THE WHOLE RUN - C-SALE-COUNT IS           
017530*   BUMPED ONCE PER GOOD LINE IN 2300-ACCUM-BASIC-METRICS.                
017540     MOVE C-SALE-COUNT TO EDIT-COUNT.                                     
017550     MOVE 'TOTAL TRANSACTIONS' TO O-LCL-LABEL.                            
017560     MOVE EDIT-COUNT TO O-LCL-COUNT.                                      
017570     WRITE PRTLINE FROM LABEL-COUNT-LINE                                  
017580         AFTER ADVANCING 2 LINES.                                         
017590                                                                          
017600*   SUM OF I-TOTAL-AMOUNT ACROSS EVERY TRANSACTION.                       
017610     MOVE C-TOTAL-REVENUE TO EDIT-AMOUNT.                                 
017620     MOVE 'TOTAL REVENUE' TO O-LAL-LABEL.                                 
017630     MOVE EDIT-AMOUNT TO O-LAL-AMOUNT.                                    
017640     WRITE PRTLINE FROM LABEL-AMOUNT-LINE                                 
017650         AFTER ADVANCING 1 LINE.                                          
017660                                                                          
017670*   GUARD AGAINST A DIVIDE BY ZERO ON AN EMPTY-BUT-NOT-MISSING            
017680*   EXTRACT (HEADER LINE ONLY, NO DATA LINES) - REQ SA-211.               
017690     IF C-SALE-COUNT = ZERO                                               
017700         MOVE ZERO TO C-AVG-ORDER-VALUE                                   
017710     ELSE                                                                 
017720         COMPUTE C-AVG-ORDER-VALUE ROUNDED =                              
017730             C-TOTAL-REVENUE / C-SALE-COUNT                               
017740     END-IF.                                                              
017750     MOVE C-AVG-ORDER-VALUE TO EDIT-AMOUNT.                               
017760     MOVE 'AVERAGE ORDER VALUE' TO O-LAL-LABEL.                           
017770     MOVE EDIT-AMOUNT TO O-LAL-AMOUNT.                                    
017780     WRITE PRTLINE FROM LABEL-AMOUNT-LINE                                 
017790         AFTER ADVANCING 1 LINE.                                          
017800                                                                          
017810*   SUM OF I-QUANTITY ACROSS EVERY TRANSACTION - PRINTED WITH             
017820*   NO DECIMAL PLACES (EDIT-QTY-0DP) SINCE A WHOLE-UNIT COUNT             
017830*   READS BETTER HERE THAN THE TWO-DECIMAL QUANTITY ON THE                
017840*   EXTRACT ITSELF.                                                       
017850     MOVE C-TOTAL-QUANTITY TO EDIT-QTY-0DP.                               
017860*   EDIT-QTY-0DP IS MOVED INTO THE SAME O-LAL-AMOUNT FIELD THE            
017870*   DOLLAR FIGURES ABOVE USE - THE LABEL-AMOUNT-LINE LAYOUT HAS           
017880*   ONE GENERIC VALUE COLUMN, NOT A SEPARATE QUANTITY COLUMN.             
017890     MOVE 'TOTAL QUANTITY SOLD' TO O-LAL-LABEL.                           
017900     MOVE EDIT-QTY-0DP TO O-LAL-AMOUNT.                                   
017910     WRITE PRTLINE FROM LABEL-AMOUNT-LINE                                 
017920         AFTER ADVANCING 1 LINE.                                          
017930                                                                          
017940*   HIGHEST/LOWEST SINGLE-TRANSACTION AMOUNT, CAPTURED DURING             
017950*   THE LOAD PASS (SEE 3000-ACCUM-BASIC) RATHER THAN RE-SCANNED           
017960*   HERE - THE EXTRACT IS NOT KEPT IN WORKING-STORAGE AFTER IT            
017970*   HAS BEEN READ.                                                        
017980     MOVE C-HIGHEST-AMOUNT TO EDIT-AMOUNT.                                
017990     MOVE 'HIGHEST-VALUE SALE' TO O-LTL-LABEL.                            
018000     STRING C-HIGHEST-PRODUCT DELIMITED BY SPACE                          
018010            ' - ' DELIMITED BY SIZE                                       
018020            EDIT-AMOUNT DELIMITED BY SIZE                                 
018030         INTO O-LTL-TEXT                                                  
018040     END-STRING.                                                          
018050     WRITE PRTLINE FROM LABEL-TEXT-LINE                                   
018060         AFTER ADVANCING 1 LINE.                                          
018070                                                                          
018080*   LOWEST-VALUE TRANSACTION, SAME TREATMENT AS THE HIGHEST               
018090*   ABOVE - BOTH WATERMARKS ARE SEEDED BY FIRST-RECORD IN                 
018100*   2300-ACCUM-BASIC-METRICS SO NEITHER COULD STAY AT ZERO.               
018110*   SAME STRING-BUILT NAME/AMOUNT SHAPE AS THE HIGHEST-VALUE              
018120*   CALLOUT ABOVE.                                                        
018130     MOVE C-LOWEST-AMOUNT TO EDIT-AMOUNT.                                 
018140     MOVE 'LOWEST-VALUE SALE' TO O-LTL-LABEL.                             
018150     STRING C-LOWEST-PRODUCT DELIMITED BY SPACE                           
018160            ' - ' DELIMITED BY SIZE                                       
018170            EDIT-AMOUNT DELIMITED BY SIZE                                 
018180         INTO O-LTL-TEXT                                                  
018190     END-STRING.                                                          
018200     WRITE PRTLINE FROM LABEL-TEXT-LINE                                   
018210         AFTER ADVANCING 1 LINE.                                          
018220*-----------------------------------------------------------------        
018230* SECTION 2 - CATEGORY ANALYSIS - REQ SA-151.                             
018240*-----------------------------------------------------------------        
018250* ONE LINE PER OCCUPIED CATEGORY SLOT, IN THE ORDER THE CATEGORY          
018260* WAS FIRST SEEN ON THE EXTRACT (NOT ALPHA, NOT BY REVENUE) -             
018270* THE TABLE IS BUILT THAT WAY BY 3100-ACCUM-CATEGORY AND THIS             
018280* SECTION HAS NEVER RESEQUENCED IT.  CAT-PERCENT WAS ADDED LATER          
018290* SO MANAGEMENT COULD SEE EACH CATEGORY'S SHARE OF TOTAL REVENUE          
018300* WITHOUT REACHING FOR A CALCULATOR - REQ SA-151.                         
018310*-----------------------------------------------------------------        
018320 4100-PRINT-CATEGORY-ANALYSIS.                                            
018330*   SECTION-HEAD-LINE IS BUILT FRESH EVERY SECTION - O-SH-NUMBER          
018340*   AND O-SH-TEXT ARE OVERWRITTEN HERE AND AGAIN AT THE TOP OF            
018350*   EVERY OTHER 41NN/42NN/... SECTION PARAGRAPH BELOW.                    
018360     MOVE 2 TO O-SH-NUMBER.                                               
018370     MOVE 'CATEGORY ANALYSIS' TO O-SH-TEXT.                               
018380     WRITE PRTLINE FROM SECTION-HEAD-LINE                                 
018390         AFTER ADVANCING 3 LINES.                                         
018400                                                                          
018410     PERFORM 4110-PRINT-ONE-CATEGORY                                      
018420         VARYING CAT-IDX FROM 1 BY 1                                      
018430         UNTIL CAT-IDX > CAT-OCCUPIED.                                    
018440                                                                          
018450*   BEST-SELLING CATEGORY WAS CAPTURED DURING THE ACCUMULATION            
018460*   PASS (SEE 3100-ACCUM-CATEGORY) - NO SECOND SCAN OF THE TABLE          
018470*   IS NEEDED HERE TO FIND IT.                                            
018480     MOVE C-BEST-CATEGORY-REVENUE TO EDIT-AMOUNT.                         
018490     MOVE 'BEST-SELLING CATEGORY' TO O-LTL-LABEL.                         
018500     STRING C-BEST-CATEGORY-NAME DELIMITED BY SPACE                       
018510            ' - ' DELIMITED BY SIZE                                       
018520            EDIT-AMOUNT DELIMITED BY SIZE                                 
018530         INTO O-LTL-TEXT                                                  
018540     END-STRING.                                                          
018550     WRITE PRTLINE FROM LABEL-TEXT-LINE                                   
018560         AFTER ADVANCING 2 LINES.                                         
018570                                                                          
018580* ONE DETAIL LINE FOR ONE CATEGORY-TOTAL-TABLE ENTRY, REACHED BY          
018590* SUBSCRIPT CAT-IDX SET BY THE PERFORM VARYING ABOVE.                     
018600*   CAT-IDX SET BY THE PERFORM VARYING IN 4100 ABOVE.                     
018610 4110-PRINT-ONE-CATEGORY.                                                 
018620*   CAT-PERCENT WAS COMPUTED AGAINST C-TOTAL-REVENUE BACK IN              
018630*   3100-CALC-CATEGORY-PCT - NOTHING IS DIVIDED HERE, THIS                
018640*   PARAGRAPH ONLY EDITS AND WRITES.                                      
018650     MOVE CAT-KEY     (CAT-IDX) TO O-CL-NAME.                             
018660     MOVE CAT-REVENUE (CAT-IDX) TO EDIT-AMOUNT.                           
018670     MOVE EDIT-AMOUNT              TO O-CL-REVENUE.                       
018680     MOVE CAT-PERCENT (CAT-IDX) TO EDIT-PERCENT.                          
018690     MOVE EDIT-PERCENT             TO O-CL-PERCENT.                       
018700     WRITE PRTLINE FROM CATEGORY-LINE                                     
018710         AFTER ADVANCING 1 LINE.                                          
018720                                                                          
018730                                                                          
018740*-----------------------------------------------------------------        
018750* SECTION 3 - REGIONAL ANALYSIS, INCLUDING THE CATEGORY-BY-REGION         
018760* NESTED TABLE - REQ SA-124.                                              
018770*-----------------------------------------------------------------        
018780* THREE PIECES PRINT HERE: THE PER-REGION SUMMARY LINES, A BLANK          
018790* SEPARATOR, THEN THE CATEGORY-BY-REGION CROSS-TAB, WHICH IS              
018800* DRIVEN AS A NESTED PERFORM (OUTER LOOP OVER CATEGORY, INNER             
018810* LOOP OVER REGION) SO THE OUTPUT READS CATEGORY-MAJOR - THE              
018820* LAYOUT THE SALES MANAGERS ASKED FOR WHEN SA-124 WAS RAISED.             
018830*-----------------------------------------------------------------        
018840 4200-PRINT-REGIONAL-ANALYSIS.                                            
018850*   SECTION 3 OF 8.                                                       
018860     MOVE 3 TO O-SH-NUMBER.                                               
018870     MOVE 'REGIONAL ANALYSIS' TO O-SH-TEXT.                               
018880     WRITE PRTLINE FROM SECTION-HEAD-LINE                                 
018890         AFTER ADVANCING 3 LINES.                                         
018900                                                                          
018910     PERFORM 4210-PRINT-ONE-REGION                                        
018920         VARYING REG-IDX FROM 1 BY 1                                      
018930         UNTIL REG-IDX > REG-OCCUPIED.                                    
018940                                                                          
018950*   ONE-LINE GAP BETWEEN THE PER-REGION SUMMARY ABOVE AND THE             
018960*   CATEGORY-BY-REGION CROSS-TAB BELOW, SO THE TWO PIECES OF              
018970*   SECTION 3 READ AS VISUALLY SEPARATE BLOCKS.                           
018980     WRITE PRTLINE FROM BLANK-LINE                                        
018990         AFTER ADVANCING 1 LINE.                                          
019000                                                                          
019010*   OUTER LOOP OF THE CROSS-TAB - ONE PASS PER CATEGORY.  THE             
019020*   INNER LOOP (4230) RUNS ONCE FOR EVERY REGION UNDER EACH               
019030*   CATEGORY AND SUPPRESSES ANY CELL THAT NEVER HAD A SALE.               
019040     PERFORM 4220-PRINT-CATREG-CATEGORY                                   
019050         VARYING CAT-IDX FROM 1 BY 1                                      
019060         UNTIL CAT-IDX > CAT-OCCUPIED.                                    
019070                                                                          
019080* ONE SUMMARY LINE PER REGION - REVENUE AND AVERAGE ORDER VALUE,          
019090* REACHED BY SUBSCRIPT REG-IDX.                                           
019100*   REG-IDX SET BY THE PERFORM VARYING IN 4200 ABOVE.                     
019110 4210-PRINT-ONE-REGION.                                                   
019120*   REG-AVG-ORDER WAS COMPUTED PER-REGION IN 3200-CALC-REGION-            
019130*   AVERAGES, NOT RECOMPUTED HERE.                                        
019140     MOVE REG-KEY       (REG-IDX) TO O-RL-NAME.                           
019150     MOVE REG-REVENUE   (REG-IDX) TO EDIT-AMOUNT.                         
019160     MOVE EDIT-AMOUNT                TO O-RL-REVENUE.                     
019170     MOVE REG-AVG-ORDER (REG-IDX) TO EDIT-AMOUNT.                         
019180     MOVE EDIT-AMOUNT                TO O-RL-AVG.                         
019190     WRITE PRTLINE FROM REGION-LINE                                       
019200         AFTER ADVANCING 1 LINE.                                          
019210                                                                          
019220* OUTER LOOP BODY OF THE CROSS-TAB - FOR THE CURRENT CATEGORY,            
019230* STEP REG-IDX THROUGH EVERY OCCUPIED REGION SLOT.                        
019240*   NOTHING PRINTS DIRECTLY AT THIS LEVEL - THIS PARAGRAPH ONLY           
019250*   DRIVES THE INNER REGION LOOP FOR WHATEVER CATEGORY CAT-IDX            
019260*   CURRENTLY POINTS AT.                                                  
019270 4220-PRINT-CATREG-CATEGORY.                                              
019280     PERFORM 4230-PRINT-CATREG-REGION                                     
019290         VARYING REG-IDX FROM 1 BY 1                                      
019300         UNTIL REG-IDX > REG-OCCUPIED.                                    
019310                                                                          
019320* INNER LOOP BODY - ONE CELL OF THE CATEGORY-BY-REGION TABLE.             
019330* CATREG-REVENUE IS KEPT AS A TWO-DIMENSIONAL TABLE SUBSCRIPTED           
019340* BY (CATEGORY, REGION) - SEE 3200-ACCUM-CATREG.  A ZERO CELL             
019350* MEANS THAT COMBINATION NEVER APPEARED ON THE EXTRACT AND IS             
019360* LEFT OFF THE REPORT RATHER THAN PRINTED AS A ROW OF ZEROS.              
019370*   CAT-IDX STILL POINTS AT THE OUTER CATEGORY FROM 4220 ABOVE;           
019380*   REG-IDX IS THIS PARAGRAPH'S OWN PERFORM VARYING SUBSCRIPT.            
019390 4230-PRINT-CATREG-REGION.                                                
019400     IF CATREG-REVENUE (CAT-IDX, REG-IDX) NOT = ZERO                      
019410         MOVE CAT-KEY (CAT-IDX) TO O-CRL-CAT                              
019420         MOVE REG-KEY (REG-IDX) TO O-CRL-REG                              
019430         MOVE CATREG-REVENUE (CAT-IDX, REG-IDX)                           
019440             TO EDIT-AMOUNT                                               
019450         MOVE EDIT-AMOUNT TO O-CRL-REVENUE                                
019460         WRITE PRTLINE FROM CATREG-LINE                                   
019470             AFTER ADVANCING 1 LINE                                       
019480     END-IF.                                                              
019490                                                                          
019500                                                                          
019510*-----------------------------------------------------------------        
019520* SECTION 4 - SALESPERSON PERFORMANCE - REQ SA-131.                       
019530*-----------------------------------------------------------------        
019540* SAME SHAPE AS SECTION 2 - ONE LINE PER SALESPERSON IN FIRST-            
019550* SEEN ORDER, FOLLOWED BY A CALLOUT FOR THE TOP PERFORMER BY              
019560* REVENUE.  REQ SA-131 CAME FROM THE SALES MANAGER WHO WANTED TO          
019570* SEE WHO TO CONGRATULATE WITHOUT SCANNING THE WHOLE LIST.                
019580*-----------------------------------------------------------------        
019590 4300-PRINT-SALESPERSON-PERFORMANCE.                                      
019600*   SLP-OCCUPIED DRIVES THE PERFORM JUST LIKE CAT-OCCUPIED AND            
019610*   REG-OCCUPIED DO ABOVE - ONE PASS, ONE LINE PER TABLE ENTRY.           
019620*   SECTION 4 OF 8.                                                       
019630     MOVE 4 TO O-SH-NUMBER.                                               
019640     MOVE 'SALESPERSON PERFORMANCE' TO O-SH-TEXT.                         
019650     WRITE PRTLINE FROM SECTION-HEAD-LINE                                 
019660         AFTER ADVANCING 3 LINES.                                         
019670                                                                          
019680     PERFORM 4310-PRINT-ONE-SALESPERSON                                   
019690         VARYING SLP-IDX FROM 1 BY 1                                      
019700         UNTIL SLP-IDX > SLP-OCCUPIED.                                    
019710                                                                          
019720*   TOP PERFORMER BY REVENUE, CAPTURED DURING 3310-FIND-BEST-             
019730*   SALESPERSON - AGAIN NO SECOND TABLE SCAN IS NEEDED HERE.              
019740     MOVE C-BEST-SALESPERSON-REV TO EDIT-AMOUNT.                          
019750     MOVE 'TOP PERFORMER' TO O-LTL-LABEL.                                 
019760     STRING C-BEST-SALESPERSON-NAME DELIMITED BY SPACE                    
019770            ' - ' DELIMITED BY SIZE                                       
019780            EDIT-AMOUNT DELIMITED BY SIZE                                 
019790         INTO O-LTL-TEXT                                                  
019800     END-STRING.                                                          
019810     WRITE PRTLINE FROM LABEL-TEXT-LINE                                   
019820         AFTER ADVANCING 2 LINES.                                         
019830                                                                          
019840* ONE DETAIL LINE PER SALESPERSON-TOTAL-TABLE ENTRY - REVENUE             
019850* AND TRANSACTION COUNT, REACHED BY SUBSCRIPT SLP-IDX.                    
019860 4310-PRINT-ONE-SALESPERSON.                                              
019870*   SLP-IDX WALKS THE TABLE IN WHATEVER ORDER 3300-SORT-                  
019880*   SALESPERSON-TABLE LEFT IT - DESCENDING REVENUE, NOT FIRST-            
019890*   SEEN ORDER LIKE CATEGORY AND REGION ABOVE.                            
019900     MOVE SLP-KEY     (SLP-IDX) TO O-SPL-NAME.                            
019910     MOVE SLP-REVENUE (SLP-IDX) TO EDIT-AMOUNT.                           
019920     MOVE EDIT-AMOUNT               TO O-SPL-REVENUE.                     
019930     MOVE SLP-COUNT   (SLP-IDX) TO EDIT-COUNT.                            
019940     MOVE EDIT-COUNT                TO O-SPL-COUNT.                       
019950     WRITE PRTLINE FROM SALESPERSON-LINE                                  
019960         AFTER ADVANCING 1 LINE.                                          
019970*-----------------------------------------------------------------        
019980* SECTION 5 - MONTHLY ANALYSIS, WITH GROWTH RATE WHERE A PRIOR            
019990* DATA-BEARING MONTH EXISTS - REQ SA-151.                                 
020000*-----------------------------------------------------------------        
020010* MONTH-NAME-TBL IS A FIXED 12-ENTRY TABLE LOADED AT 0000-CBLANL06        
020020* TIME (JAN THROUGH DEC, NEVER CHANGES AT RUN TIME) SO SUB-I CAN          
020030* DOUBLE AS BOTH THE CALENDAR MONTH NUMBER AND THE NAME-TABLE             
020040* SUBSCRIPT.  A MONTH WITH ZERO TRANSACTIONS IS SKIPPED ENTIRELY          
020050* RATHER THAN PRINTED AS A BLANK ROW.                                     
020060*-----------------------------------------------------------------        
020070 4400-PRINT-MONTHLY-ANALYSIS.                                             
020080     MOVE 5 TO O-SH-NUMBER.                                               
020090     MOVE 'MONTHLY ANALYSIS' TO O-SH-TEXT.                                
020100     WRITE PRTLINE FROM SECTION-HEAD-LINE                                 
020110         AFTER ADVANCING 3 LINES.                                         
020120                                                                          
020130*   SUB-I WALKS ALL 12 SLOTS REGARDLESS OF HOW MANY MONTHS HAD A          
020140*   TRANSACTION - THE SKIP-IF-ZERO TEST IS INSIDE 4410, NOT OUT           
020150*   HERE, SO THE PERFORM RANGE NEVER CHANGES.                             
020160     PERFORM 4410-PRINT-ONE-MONTH                                         
020170         VARYING SUB-I FROM 1 BY 1                                        
020180         UNTIL SUB-I > 12.                                                
020190                                                                          
020200* GROWTH-IS-VALID (SUB-I) IS FALSE FOR JANUARY (NO PRIOR MONTH)           
020210* AND FOR ANY MONTH WHOSE PRECEDING MONTH HAD NO SALES AT ALL -           
020220* GROWTH-RATE IS MEANINGLESS AGAINST A ZERO BASE, SO N/A PRINTS           
020230* INSTEAD OF A DIVIDE-BY-ZERO ABEND OR A BOGUS PERCENT - SEE              
020240* 3500-ACCUM-MONTH FOR WHERE THE FLAG IS SET.                             
020250 4410-PRINT-ONE-MONTH.                                                    
020260     IF MON-COUNT (SUB-I) NOT = ZERO                                      
020270         MOVE MONTH-NAME-TBL (SUB-I) TO O-ML-NAME                         
020280         MOVE MON-REVENUE (SUB-I)   TO EDIT-AMOUNT                        
020290         MOVE EDIT-AMOUNT              TO O-ML-REVENUE                    
020300         MOVE MON-COUNT (SUB-I)     TO EDIT-COUNT                         
020310         MOVE EDIT-COUNT               TO O-ML-COUNT                      
020320         IF GROWTH-IS-VALID (SUB-I)                                       
020330             MOVE GROWTH-RATE (SUB-I) TO EDIT-RATE                        
020340             MOVE EDIT-RATE               TO O-ML-GROWTH                  
020350         ELSE                                                             
020360             MOVE '   N/A' TO O-ML-GROWTH                                 
020370         END-IF                                                           
020380         WRITE PRTLINE FROM MONTH-LINE                                    
020390             AFTER ADVANCING 1 LINE                                       
020400     END-IF.                                                              
020410                                                                          
020420                                                                          
020430*-----------------------------------------------------------------        
020440* SECTION 6 - TOP-5 SALES BY AMOUNT - REQ SA-157.                         
020450*-----------------------------------------------------------------        
020460* TOP5-TABLE IS MAINTAINED AS A SORTED INSERTION LIST DURING THE          
020470* LOAD PASS (SEE 3600-ACCUM-TOP5) SO NO SORT VERB IS NEEDED HERE          
020480* - THE FIVE ENTRIES ARE ALREADY IN DESCENDING-AMOUNT ORDER BY            
020490* THE TIME THIS SECTION RUNS.  TOP5-COUNT MAY BE LESS THAN 5 ON           
020500* A SHORT RUN (FEWER THAN FIVE TRANSACTIONS ON THE WHOLE EXTRACT).        
020510*-----------------------------------------------------------------        
020520 4500-PRINT-TOP-5-SALES.                                                  
020530*   SUB-I DOUBLES AS BOTH THE LOOP COUNTER AND THE PRINTED RANK           
020540*   NUMBER IN 4510 BELOW - THE TABLE IS ALREADY IN RANK ORDER SO          
020550*   NO SEPARATE RANK FIELD NEEDS TO BE CARRIED.                           
020560*   SECTION NUMBER 6 OF 8 - THE SAME FIXED SECTION-HEAD BUILD AS          
020570*   EVERY OTHER 4NNN-PRINT-... PARAGRAPH.                                 
020580     MOVE 6 TO O-SH-NUMBER.                                               
020590     MOVE 'TOP 5 SALES' TO O-SH-TEXT.                                     
020600     WRITE PRTLINE FROM SECTION-HEAD-LINE                                 
020610         AFTER ADVANCING 3 LINES.                                         
020620                                                                          
020630     PERFORM 4510-PRINT-ONE-TOP-5                                         
020640         VARYING SUB-I FROM 1 BY 1                                        
020650         UNTIL SUB-I > TOP5-COUNT.                                        
020660                                                                          
020670* ONE RANKED LINE - RANK NUMBER IS THE SUBSCRIPT ITSELF, SINCE            
020680* THE TABLE IS ALREADY IN RANK ORDER.                                     
020690 4510-PRINT-ONE-TOP-5.                                                    
020700*   SUB-I IS THE SAME SUBSCRIPT THE OUTER PERFORM VARYING IN 4500         
020710*   JUST SET - NO SEPARATE RANK COUNTER IS CARRIED.                       
020720     MOVE SUB-I TO O-T5L-RANK.                                            
020730     MOVE TOP5-PRODUCT     (SUB-I) TO O-T5L-PRODUCT.                      
020740     MOVE TOP5-SALESPERSON (SUB-I) TO O-T5L-SALESPERSON.                  
020750     MOVE TOP5-AMOUNT      (SUB-I) TO EDIT-AMOUNT.                        
020760     MOVE EDIT-AMOUNT                  TO O-T5L-AMOUNT.                   
020770     WRITE PRTLINE FROM TOP5-LINE                                         
020780         AFTER ADVANCING 1 LINE.                                          
020790                                                                          
020800                                                                          
020810*-----------------------------------------------------------------        
020820* SECTION 7 - PRODUCT ANALYSIS - DISTINCT COUNTS, THE FULL ALPHA          
020830* PRODUCT LIST (COMMA-JOINED, WRAPPED OVER AS MANY LINES AS IT            
020840* TAKES), AND TOP PRODUCT BY QUANTITY - REQ SA-163.                       
020850*-----------------------------------------------------------------        
020860* THE DISTINCT-CATEGORY/REGION/PRODUCT COUNTS ARE JUST THE                
020870* -OCCUPIED COUNTERS OF THE RESPECTIVE BREAKDOWN TABLES - NO NEW          
020880* COUNTING LOGIC IS NEEDED HERE, THEY WERE ALREADY MAINTAINED BY          
020890* THE ACCUMULATION PARAGRAPHS IN SECTION 3000.                            
020900*-----------------------------------------------------------------        
020910 4600-PRINT-PRODUCT-ANALYSIS.                                             
020920*   SECTION 7 OF 8.                                                       
020930     MOVE 7 TO O-SH-NUMBER.                                               
020940     MOVE 'PRODUCT ANALYSIS' TO O-SH-TEXT.                                
020950     WRITE PRTLINE FROM SECTION-HEAD-LINE                                 
020960         AFTER ADVANCING 3 LINES.                                         
020970                                                                          
020980*   CAT-OCCUPIED/REG-OCCUPIED/PRODUCT-OCCUPIED ARE THE SAME               
020990*   COUNTERS THE SEARCH-OR-INSERT LOGIC IN 3100/3200/3400 BUMPS           
021000*   EVERY TIME A NEW KEY IS FIRST SEEN - NOTHING EXTRA TO COUNT           
021010*   HERE.                                                                 
021020     MOVE CAT-OCCUPIED TO EDIT-COUNT.                                     
021030     MOVE 'DISTINCT CATEGORIES' TO O-LCL-LABEL.                           
021040     MOVE EDIT-COUNT TO O-LCL-COUNT.                                      
021050     WRITE PRTLINE FROM LABEL-COUNT-LINE                                  
021060         AFTER ADVANCING 2 LINES.                                         
021070                                                                          
021080     MOVE REG-OCCUPIED TO EDIT-COUNT.                                     
021090     MOVE 'DISTINCT REGIONS' TO O-LCL-LABEL.                              
021100     MOVE EDIT-COUNT TO O-LCL-COUNT.                                      
021110     WRITE PRTLINE FROM LABEL-COUNT-LINE                                  
021120         AFTER ADVANCING 1 LINE.                                          
021130                                                                          
021140     MOVE PRODUCT-OCCUPIED TO EDIT-COUNT.                                 
021150     MOVE 'DISTINCT PRODUCTS SOLD' TO O-LCL-LABEL.                        
021160     MOVE EDIT-COUNT TO O-LCL-COUNT.                                      
021170     WRITE PRTLINE FROM LABEL-COUNT-LINE                                  
021180         AFTER ADVANCING 1 LINE.                                          
021190                                                                          
021200*   TOP PRODUCT BY QUANTITY (NOT BY REVENUE) - A UNIT COUNT, NOT          
021210*   A DOLLAR FIGURE, SO IT IS EDITED THROUGH EDIT-QTY-0DP RATHER          
021220*   THAN THE USUAL MONEY PICTURE - SEE 3400-ACCUM-PRODUCT.                
021230     MOVE C-BEST-PRODUCT-QTY TO EDIT-QTY-0DP.                             
021240     MOVE 'TOP PRODUCT BY QUANTITY' TO O-LTL-LABEL.                       
021250     STRING C-BEST-PRODUCT-NAME DELIMITED BY SPACE                        
021260            ' - ' DELIMITED BY SIZE                                       
021270            EDIT-QTY-0DP DELIMITED BY SIZE                                
021280         INTO O-LTL-TEXT                                                  
021290     END-STRING.                                                          
021300     WRITE PRTLINE FROM LABEL-TEXT-LINE                                   
021310         AFTER ADVANCING 1 LINE.                                          
021320                                                                          
021330*   THE ALPHA PRODUCT LIST WAS BUILT AS ONE LONG COMMA-JOINED             
021340*   STRING DURING THE LOAD PASS (SEE 3400-ACCUM-PRODUCT) SO IT            
021350*   CAN BE WRITTEN OUT HERE 60 BYTES AT A TIME WITHOUT SPLITTING          
021360*   A PRODUCT NAME ACROSS TWO PRINT LINES - REQ SA-163.                   
021370*   THE LABEL PRINTS ONCE ON THE FIRST SLICE ONLY - 4610-PRINT-           
021380*   PRODUCT-LIST-LINE BLANKS O-LTL-LABEL AT THE BOTTOM OF ITS OWN         
021390*   PARAGRAPH SO EVERY SLICE AFTER THE FIRST PRINTS UNDER A BLANK         
021400*   LABEL COLUMN RATHER THAN REPEATING THE HEADING.                       
021410     MOVE 'PRODUCT LIST (ALPHA)' TO O-LTL-LABEL.                          
021420     PERFORM 4610-PRINT-PRODUCT-LIST-LINE                                 
021430         VARYING SUB-K FROM 1 BY 60                                       
021440         UNTIL SUB-K > PRODUCT-LIST-PTR - 1.                              
021450                                                                          
021460* ONE 60-BYTE SLICE OF THE PRODUCT-LIST-TEXT SCRATCH AREA PER             
021470* LINE.  THE LAST SLICE IS USUALLY SHORTER THAN 60 BYTES, SO              
021480* SUB-J IS COMPUTED AS WHATEVER REMAINS RATHER THAN ASSUMED FIXED.        
021490 4610-PRINT-PRODUCT-LIST-LINE.                                            
021500     IF (PRODUCT-LIST-PTR - SUB-K) < 60                                   
021510         COMPUTE SUB-J =                                                  
021520             PRODUCT-LIST-PTR - SUB-K                                     
021530     ELSE                                                                 
021540         MOVE 60 TO SUB-J                                                 
021550     END-IF.                                                              
021560     MOVE SPACES TO O-LTL-TEXT.                                           
021570*   SUB-J HOLDS THE SLICE LENGTH COMPUTED ABOVE, NOT A FIXED 60 -         
021580*   REFERENCE MODIFICATION TAKES (START-BYTE : LENGTH), NOT               
021590*   (START-BYTE : END-BYTE).                                              
021600     MOVE PRODUCT-LIST-TEXT (SUB-K : SUB-J)                               
021610         TO O-LTL-TEXT.                                                   
021620     WRITE PRTLINE FROM LABEL-TEXT-LINE                                   
021630         AFTER ADVANCING 1 LINE.                                          
021640     MOVE SPACES TO O-LTL-LABEL.                                          
021650                                                                          
021660                                                                          
021670*-----------------------------------------------------------------        
021680* SECTION 8 - STATISTICAL SUMMARY - RESTATES THE RUN TOTALS FROM          
021690* SECTION 1 ALONGSIDE THE HIGH/LOW-VALUE TRANSACTION COUNTS -             
021700* REQ SA-163.                                                             
021710*-----------------------------------------------------------------        
021720* EVERY FIGURE HERE WAS ALREADY ACCUMULATED DURING THE LOAD PASS          
021730* (SECTION 2000/3000) - THIS PARAGRAPH ONLY EDITS AND WRITES, IT          
021740* NEVER TOUCHES A RUNNING TOTAL.                                          
021750*-----------------------------------------------------------------        
021760 4700-PRINT-STATISTICAL-SUMMARY.                                          
021770*   SECTION 8 OF 8 - THE LAST SECTION PRINTED.                            
021780     MOVE 8 TO O-SH-NUMBER.                                               
021790     MOVE 'STATISTICAL SUMMARY' TO O-SH-TEXT.                             
021800     WRITE PRTLINE FROM SECTION-HEAD-LINE                                 
021810         AFTER ADVANCING 3 LINES.                                         
021820                                                                          
021830*   SAME C-SALE-COUNT PRINTED AS "TOTAL TRANSACTIONS" IN SECTION          
021840*   1 (SEE 4000-PRINT-BASIC-METRICS) - RESTATED HERE UNDER A              
021850*   SHORTER LABEL TO FIT THE SUMMARY BLOCK.                               
021860     MOVE C-SALE-COUNT TO EDIT-COUNT.                                     
021870     MOVE 'TRANSACTION COUNT' TO O-LCL-LABEL.                             
021880     MOVE EDIT-COUNT TO O-LCL-COUNT.                                      
021890     WRITE PRTLINE FROM LABEL-COUNT-LINE                                  
021900         AFTER ADVANCING 2 LINES.                                         
021910                                                                          
021920*   SAME C-TOTAL-REVENUE PRINTED AS "TOTAL REVENUE" IN SECTION 1 -        
021930*   RESTATED HERE UNDER THE SUMMARY BLOCK'S OWN SHORTER LABEL.            
021940     MOVE C-TOTAL-REVENUE TO EDIT-AMOUNT.                                 
021950     MOVE 'SUM OF REVENUE' TO O-LAL-LABEL.                                
021960     MOVE EDIT-AMOUNT TO O-LAL-AMOUNT.                                    
021970     WRITE PRTLINE FROM LABEL-AMOUNT-LINE                                 
021980         AFTER ADVANCING 1 LINE.                                          
021990                                                                          
022000*   MINIMUM/MAXIMUM/AVERAGE SALE AMOUNT - THE SAME THREE FIGURES          
022010*   SECTION 1 ALREADY PRINTED, RESTATED HERE BESIDE THE HIGH/LOW          
022020*   VALUE TRANSACTION COUNTS SO THE WHOLE STATISTICAL PICTURE             
022030*   SITS ON ONE PAGE AT THE END OF THE REPORT - REQ SA-163.               
022040     MOVE C-LOWEST-AMOUNT TO EDIT-AMOUNT.                                 
022050     MOVE 'MINIMUM SALE AMOUNT' TO O-LAL-LABEL.                           
022060     MOVE EDIT-AMOUNT TO O-LAL-AMOUNT.                                    
022070     WRITE PRTLINE FROM LABEL-AMOUNT-LINE                                 
022080         AFTER ADVANCING 1 LINE.                                          
022090                                                                          
022100     MOVE C-HIGHEST-AMOUNT TO EDIT-AMOUNT.                                
022110     MOVE 'MAXIMUM SALE AMOUNT' TO O-LAL-LABEL.                           
022120     MOVE EDIT-AMOUNT TO O-LAL-AMOUNT.                                    
022130     WRITE PRTLINE FROM LABEL-AMOUNT-LINE                                 
022140         AFTER ADVANCING 1 LINE.                                          
022150                                                                          
022160     MOVE C-AVG-ORDER-VALUE TO EDIT-AMOUNT.                               
022170     MOVE 'AVERAGE SALE AMOUNT' TO O-LAL-LABEL.                           
022180     MOVE EDIT-AMOUNT TO O-LAL-AMOUNT.                                    
022190     WRITE PRTLINE FROM LABEL-AMOUNT-LINE                                 
022200         AFTER ADVANCING 1 LINE.                                          
022210                                                                          
022220*   HIGH/LOW-VALUE TRANSACTION COUNTS, SPLIT AT THE $1,000                
022230*   CUTOFF (C-HIGH-VALUE-LIMIT) BACK IN 2200-BUILD-SALE-REC.              
022240*   SAME TWO COUNTERS BUMPED IN 2300-ACCUM-BASIC-METRICS, SPLIT AT        
022250*   THE $1,000 CUTOFF - NOT RECOUNTED HERE.                               
022260     MOVE C-HIGH-VALUE-COUNT TO EDIT-COUNT.                               
022270     MOVE 'HIGH-VALUE SALE COUNT' TO O-LCL-LABEL.                         
022280     MOVE EDIT-COUNT TO O-LCL-COUNT.                                      
022290     WRITE PRTLINE FROM LABEL-COUNT-LINE                                  
022300         AFTER ADVANCING 1 LINE.                                          
022310                                                                          
022320     MOVE C-LOW-VALUE-COUNT TO EDIT-COUNT.                                
022330     MOVE 'LOW-VALUE SALE COUNT' TO O-LCL-LABEL.                          
022340     MOVE EDIT-COUNT TO O-LCL-COUNT.                                      
022350     WRITE PRTLINE FROM LABEL-COUNT-LINE                                  
022360         AFTER ADVANCING 1 LINE.                                          
022370                                                                          
022380                                                                          
022390*-----------------------------------------------------------------        
022400* NEXT-RECORD READ, IN THE SHOP'S USUAL 9000-READ SHAPE.                  
022410*-----------------------------------------------------------------        
022420* RAW-LINE IS ONLY REFRESHED WHEN THE READ CAME BACK GOOD - ON            
022430* END OF FILE THE LAST GOOD LINE IS LEFT SITTING IN RAW-LINE              
022440* RATHER THAN STOMPED WITH SPACES, SINCE NOTHING DOWNSTREAM LOOKS         
022450* AT IT AGAIN ONCE MORE-RECS GOES TO 'NO '.                               
022460*-----------------------------------------------------------------        
022470 9000-READ-NEXT.                                                          
022480*   MORE-RECS DRIVES EVERY PERFORM...UNTIL LOOP IN THE PROGRAM            
022490*   THAT WALKS THE EXTRACT - SET TO 'NO ' HERE, NOWHERE ELSE.             
022500     READ SALES-IN                                                        
022510         AT END                                                           
022520             MOVE 'NO ' TO MORE-RECS                                      
022530     END-READ.                                                            
022540*   SKIP THE MOVE ON END OF FILE - RAW-LINE IS LEFT HOLDING THE           
022550*   LAST GOOD LINE FOR WHATEVER ABEND/TRACE DUMP MIGHT FOLLOW.            
022560     IF SALES-OK                                                          
022570         MOVE SALES-LINE TO RAW-LINE                                      
022580     END-IF.                                                              
022590                                                                          
022600                                                                          
022610*-----------------------------------------------------------------        
022620* FATAL-LOAD ABORT ROUTINE - NO REPORT SECTIONS ARE PRODUCED WHEN         
022630* THIS RUNS.  THE REASON IS WRITTEN TO THE REPORT FILE SO THE             
022640* OPERATOR HAS SOMETHING TO HAND TO THE HELP DESK - REQ SA-211.           
022650*-----------------------------------------------------------------        
022660* ONLY THE TWO TITLE LINES AND A SINGLE "RUN ABORTED" MESSAGE             
022670* LINE ARE WRITTEN - NONE OF THE EIGHT REPORT SECTIONS RUN, SINCE         
022680* THE BREAKDOWN TABLES ARE IN AN UNKNOWN, PARTIALLY-LOADED STATE          
022690* WHEN AN ABORT CONDITION IS DETECTED MID-LOAD.                           
022700*-----------------------------------------------------------------        
022710 9999-ABORT-RTN.                                                          
022720*   SAME RUN-DATE-TO-O-TL2-RUN-DATE SLICING AS 3900-PRINT-HEADING         
022730*   - DUPLICATED RATHER THAN SHARED SINCE THIS PARAGRAPH MUST             
022740*   STAND ALONE AND RUN EVEN WHEN 3900 NEVER GETS PERFORMED.              
022750     MOVE RUN-MM        TO O-TL2-RUN-DATE (1:2).                          
022760     MOVE '/'               TO O-TL2-RUN-DATE (3:1).                      
022770     MOVE RUN-DD        TO O-TL2-RUN-DATE (4:2).                          
022780     MOVE '/'               TO O-TL2-RUN-DATE (6:1).                      
022790     MOVE RUN-CENTURY   TO O-TL2-RUN-DATE (7:2).                          
022800     MOVE RUN-YY        TO O-TL2-RUN-DATE (9:2).                          
022810                                                                          
022820*   SAME TWO TITLE LINES AS A CLEAN RUN'S 3900-PRINT-HEADING -            
022830*   THE OPERATOR SHOULD STILL SEE WHICH RUN DATE FAILED.                  
022840     WRITE PRTLINE FROM TITLE-LINE-1                                      
022850         AFTER ADVANCING TOP-OF-FORM.                                     
022860     WRITE PRTLINE FROM TITLE-LINE-2                                      
022870         AFTER ADVANCING 1 LINE.                                          
022880                                                                          
022890*   ABORT-REASON WAS SET BY WHICHEVER PARAGRAPH DETECTED THE FATAL        
022900*   CONDITION (SEE 1100-READ-HEADER AND 2100-EDIT-LINE) - THIS            
022910*   PARAGRAPH ONLY PRINTS IT, IT NEVER SETS IT ITSELF.                    
022920     MOVE 'RUN ABORTED' TO O-LTL-LABEL.                                   
022930     MOVE ABORT-REASON TO O-LTL-TEXT.                                     
022940     WRITE PRTLINE FROM LABEL-TEXT-LINE                                   
022950         AFTER ADVANCING 3 LINES.                                         
022960                                                                          
022970     CLOSE SALES-IN.                                                      
022980     CLOSE SALES-PRTOUT.                                                  
