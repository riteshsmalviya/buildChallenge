000100*****************************************************************         
000110*                        G R P T O T A L                        *         
000120*-----------------------------------------------------------------        
000130* COPY MEMBER GRPTOTAL - GENERIC GROUP-ACCUMULATOR TABLE.                 
000140* ONE TABLE ENTRY HOLDS THE RUNNING REVENUE, RECORD COUNT AND             
000150* QUANTITY TOTAL FOR ONE KEY VALUE (A CATEGORY NAME, A REGION             
000160* NAME, A SALESPERSON NAME, OR A MONTH NUMBER CARRIED AS TEXT).           
000170* COPIED FOUR TIMES WITH REPLACING SO THE FOUR BREAKDOWN TABLES           
000180* SHARE ONE LAYOUT AND ONE MAINTENANCE HISTORY.                           
000190*-----------------------------------------------------------------        
000200*   DATE      BY               CHANGE                                     
000210*   --------  ---------------  --------------------------------           
000220*   07/09/90  R. T. SHAUGHNESY INITIAL COPYBOOK - REQ SA-114.             
000230*   04/02/93  R. T. SHAUGHNESY ADDED ==PFX==-PERCENT FOR THE              
000240*                              CATEGORY-SHARE COLUMN - REQ SA-151.        
000250*   09/30/98  M. J. FARRELLY   Y2K REVIEW - NO DATE FIELDS HERE,          
000260*                              NO CHANGE REQUIRED - REQ SA-203.           
000270*****************************************************************         
000280 01  ==PFX==-TOTAL-TABLE.                                                 
000290     05  ==PFX==-ENTRY OCCURS ==MAXOCC== TIMES.                           
000300         10  ==PFX==-KEY               PIC X(20).                         
000310         10  ==PFX==-REVENUE           PIC 9(9)V99.                       
000320         10  ==PFX==-COUNT             PIC 9(7)      COMP.                
000330         10  ==PFX==-QTY-TOTAL         PIC 9(9)V99.                       
000340         10  ==PFX==-PERCENT           PIC 9(3)V99.                       
000350         10  ==PFX==-AVG-ORDER         PIC 9(9)V99.                       
000360     05  ==PFX==-OCCUPIED         PIC 9(5)      COMP VALUE ZERO.          
000370     05  FILLER                        PIC X(08).                         
